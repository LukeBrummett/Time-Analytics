000100*    FD FOR TEAM MAPPING MEMBER FILE.
000200*
000300* 11/05/26 LBP - CREATED - 1.0.00.
000400*
000500 FD  TM-TEAM-FILE.
000600     COPY "wstmmap.cob".
