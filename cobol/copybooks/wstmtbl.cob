000100*******************************************
000200*                                          *
000300*  SHARED WORKING STORAGE - TEAM MAPPING    *
000400*     LOOKUP TABLES                        *
000500*******************************************
000600*  LOADED ONCE AT START OF RUN FROM TM-TEAM-FILE AND EC-CAT-FILE.
000700*  USED BY TMANLYS AND TMUNMAP - NO KEYED ACCESS IS EVER NEEDED
000800*  AGAINST THE MAPPING FILES THEMSELVES, SO THEY STAY LINE
000900*  SEQUENTIAL AND ARE READ ENTIRE INTO THESE TABLES.
001000*
001100* 11/05/26 LBP - CREATED - 1.0.00.
001200*
001300 01  WS-TEAM-MAP-TBL.
001400     03  WS-TM-COUNT          PIC 9(4)      COMP.
001500     03  WS-TM-ENTRY          OCCURS 2000 TIMES
001600                              INDEXED BY WS-TM-IDX.
001700         05  WS-TM-PERSON     PIC X(30).
001800         05  WS-TM-TEAM       PIC X(20).
001900         05  WS-TM-USED-SW    PIC X.
002000*           SET TO "Y" WHEN THE PERSON HAS BEEN MATCHED ON AT
002100*           LEAST ONE ENABLEMENT RECORD - ONLY TMUNMAP CARES.
002200*
002300 01  WS-CAT-TBL.
002400     03  WS-CT-COUNT          PIC 9(3)      COMP.
002500     03  WS-CT-ENTRY          OCCURS 100 TIMES
002600                              INDEXED BY WS-CT-IDX.
002700         05  WS-CT-NAME       PIC X(20).
002800*
002900 01  WS-TBL-WORK.
003000     03  WS-TM-FOUND-SW       PIC X         VALUE "N".
003100         88  WS-TM-FOUND               VALUE "Y".
003200         88  WS-TM-NOT-FOUND           VALUE "N".
003300     03  WS-TM-FOUND-TEAM     PIC X(20)     VALUE SPACES.
003400     03  WS-CT-FOUND-SW       PIC X         VALUE "N".
003500         88  WS-CT-FOUND               VALUE "Y".
003600         88  WS-CT-NOT-FOUND           VALUE "N".
