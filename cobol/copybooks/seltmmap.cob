000100*    SELECT FOR TEAM MAPPING MEMBER FILE - READ ONLY, NO KEY.
000200*
000300* 11/05/26 LBP - CREATED - 1.0.00.
000400*
000500     SELECT  TM-TEAM-FILE    ASSIGN       TEAMFILE
000600                             ORGANIZATION LINE SEQUENTIAL
000700                             STATUS       TM-TEAM-STATUS.
