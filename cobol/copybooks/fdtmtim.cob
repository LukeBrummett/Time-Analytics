000100*    FD FOR TIME TRACKING EXTRACT FILE.
000200*
000300* 11/05/26 LBP - CREATED - 1.0.00.
000400*
000500 FD  TR-TIME-FILE.
000600     COPY "wstmtim.cob".
