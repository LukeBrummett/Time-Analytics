000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR TEAM MAPPING      *
000400*     ENABLEMENT CATEGORY FILE             *
000500*     NO KEY - LOADED ENTIRE INTO A TABLE  *
000600*******************************************
000700*  FILE SIZE 24 BYTES, 20 OF DATA + 4 FILLER.
000800*
000900*  ONE RECORD PER CATEGORY NAME THAT COUNTS AS ENABLEMENT -
001000*  FLATTENED FROM THE TEAM MAPPING DOCUMENT'S CATEGORY LIST.
001100*
001200* 11/05/26 LBP - CREATED - 1.0.00.
001300*
001400 01  EC-CATEGORY-RECORD.
001500     03  EC-CATEGORY-NAME     PIC X(20).
001600     03  FILLER               PIC X(4).
