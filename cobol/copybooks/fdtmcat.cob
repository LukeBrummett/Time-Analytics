000100*    FD FOR ENABLEMENT CATEGORY FILE.
000200*
000300* 11/05/26 LBP - CREATED - 1.0.00.
000400*
000500 FD  EC-CAT-FILE.
000600     COPY "wstmcat.cob".
