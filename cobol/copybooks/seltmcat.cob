000100*    SELECT FOR ENABLEMENT CATEGORY FILE - READ ONLY, NO KEY.
000200*
000300* 11/05/26 LBP - CREATED - 1.0.00.
000400*
000500     SELECT  EC-CAT-FILE     ASSIGN       CATFILE
000600                             ORGANIZATION LINE SEQUENTIAL
000700                             STATUS       EC-CAT-STATUS.
