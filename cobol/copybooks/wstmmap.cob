000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR TEAM MAPPING      *
000400*        MEMBER FILE                       *
000500*     NO KEY - LOADED ENTIRE INTO A TABLE  *
000600*******************************************
000700*  FILE SIZE 52 BYTES, 50 OF DATA + 2 FILLER.
000800*
000900*  FLATTENED FROM THE NESTED TEAM/MEMBER MAPPING DOCUMENT KEPT
001000*  BY THE TEAM MAPPER - ONE RECORD PER (TEAM, PERSON) PAIR.
001100*  EVERY PERSON APPEARS IN EXACTLY ONE TEAM'S LIST.
001200*
001300* 11/05/26 LBP - CREATED - 1.0.00.
001400*
001500 01  TM-TEAM-RECORD.
001600     03  TM-TEAM-NAME         PIC X(20).
001700     03  TM-PERSON-NAME       PIC X(30).
001800     03  FILLER               PIC X(2).
