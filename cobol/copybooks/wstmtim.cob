000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR TIME TRACKING     *
000400*           EXTRACT FILE                   *
000500*     NO KEY - READ SEQUENTIALLY ONLY       *
000600*******************************************
000700*  FILE SIZE 170 BYTES, 167 OF DATA + 3 FILLER FOR GROWTH.
000800*
000900*  THIS LAYOUT MUST STAY IN STEP WITH THE NIGHTLY EXTRACT JOB -
001000*  DO NOT RESEQUENCE A FIELD HERE WITHOUT CHECKING THAT JOB.
001100*  ONE RECORD PER LOGGED WORK SESSION, EXTRACTED FROM THE TIME
001200*  TRACKING SYSTEM AS A DELIMITED TEXT EXPORT UPSTREAM OF THIS
001300*  SYSTEM AND STRAIGHTENED OUT TO THESE FIXED COLUMNS BY THE
001400*  NIGHTLY PICK-UP JOB - SEE TM001 IN TMANLYS FOR THE CHECK
001500*  ON RECORD LENGTH.
001600*
001700* 11/05/26 LBP - CREATED - 1.0.00.
001800*
001900 01  TR-TIME-RECORD.
002000     03  TR-ACTIVITY-NAME     PIC X(30).
002100*       FOR ENABLEMENT RECORDS THIS IS THE PERSON'S NAME, MATCHED
002200*       AGAINST TM-PERSON-NAME IN THE TEAM MAPPING.  PERSONAL WORK
002300*       ENTRIES (THE ANALYST'S OWN TIME) BEGIN WITH A COLON
002400*       FOLLOWED BY THE ACTIVITY TYPE, E.G. ":DEVELOPMENT".
002500     03  TR-ACT-COLON-TEST REDEFINES TR-ACTIVITY-NAME.
002600         05  TR-ACT-FIRST-CHAR PIC X.
002700         05  FILLER            PIC X(29).
002800     03  TR-CATEGORIES        PIC X(20).
002900*       ACTIVITY CATEGORY LABEL, E.G. "ENABLEMENT", "MEETINGS".
003000     03  TR-TIME-STARTED      PIC X(16).
003100*       FORMAT YYYY-MM-DD HH:MM.  ORDERING/FILTERING USES THIS
003200*       FIELD ONLY - NEVER TR-TIME-ENDED.
003300     03  TR-START-PARTS REDEFINES TR-TIME-STARTED.
003400         05  TR-START-DATE    PIC X(10).
003500             07  TR-START-YEAR  PIC X(4).
003600             07  FILLER         PIC X.
003700             07  TR-START-MON   PIC X(2).
003800             07  FILLER         PIC X.
003900             07  TR-START-DAY   PIC X(2).
004000         05  FILLER           PIC X.
004100         05  TR-START-TIME    PIC X(5).
004200     03  TR-TIME-ENDED        PIC X(16).
004300*       INFORMATIONAL ONLY - DURATION COMES FROM TR-DURATION-MINS,
004400*       NEVER RECOMPUTED FROM START/END.
004500     03  TR-DURATION-MINS     PIC S9(5).
004600     03  TR-COMMENT           PIC X(80).
004700*       FREE TEXT TASK DESCRIPTION, MAY BE BLANK.
004800     03  FILLER               PIC X(3).
