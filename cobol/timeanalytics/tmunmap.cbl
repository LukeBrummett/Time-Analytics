000100 IDENTIFICATION DIVISION.
000200*================================
000300 PROGRAM-ID.         TMUNMAP.
000400 AUTHOR.             J K MARSH.
000500 INSTALLATION.       KESTREL SYSTEMS - DATA PROCESSING DEPT.
000600 DATE-WRITTEN.       14/11/1988.
000700 DATE-COMPILED.
000800 SECURITY.           COPYRIGHT (C) 1988-2026 KESTREL SYSTEMS.
000900*                    FOR INTERNAL USE ONLY - SEE COPYING FOR
001000*                    TERMS COVERING THE REST OF THE KESTREL SUITE.
001100*
001200*****************************************************************
001300*                                                               *
001400*                 UNMAPPED ENABLEMENT PEOPLE LIST                *
001500*                                                               *
001600*****************************************************************
001700*
001800*    REMARKS.          READS THE TIME TRACKING EXTRACT AND THE
001900*                      TEAM MAPPING FILES AND LISTS, IN NAME
002000*                      ORDER, EVERY PERSON WHO TURNS UP ON AN
002100*                      ENABLEMENT RECORD BUT WHO THE TEAM MAPPER
002200*                      HAS NOT YET PUT ON A TEAM - A FEED FOR THE
002300*                      TEAM MAPPER TO CHASE UP.
002400*
002500*    VERSION.          SEE WS-PROG-NAME IN WORKING-STORAGE.
002600*
002700*    CALLED MODULES.   NONE.
002800*
002900*    FILES USED.
003000*                      TR-TIME-FILE.  TIME TRACKING EXTRACT.
003100*                      TM-TEAM-FILE.  TEAM MAPPING - MEMBERS.
003200*                      EC-CAT-FILE.   TEAM MAPPING - ENABLEMENT
003300*                                     CATEGORY NAMES.
003400*                      TM-UNM-FILE.   UNMAPPED PEOPLE LIST.
003500*
003600*    ERROR MESSAGES USED.
003700*                      TM201 - TM207.
003800*
003900* CHANGES:
004000* 14/11/88 JKM -  1.00 CREATED - LISTS PEOPLE SEEN ON ENABLEMENT
004100*                      RECORDS NOT YET ASSIGNED TO A TEAM, FOR
004200*                      THE TEAM MAPPER TO PICK UP.
004300* 22/06/90 JKM -  1.01 CATEGORY TABLE SIZE MATCHED TO TMANLYS -
004400*                      WAS 50 ENTRIES, NOW 100.
004500* 15/03/94 JKM -  1.02 NAME TABLE WAS 500 ENTRIES, RAN OUT ON THE
004600*                      CONSULTANTS INTAKE, NOW 2000 - SAME SIZE
004700*                      AS THE PERSON TABLE IN TMANLYS.
004800* 17/08/98 SPO -  1.03 Y2K - NO DATE ARITHMETIC IN THIS PROGRAM.
004900*                      REVIEWED AND CONFIRMED SAFE AS PART OF THE
005000*                      SUITE-WIDE AUDIT.
005100* 11/07/06 CWT -  1.04 NOW COUNTS AND DISPLAYS HOW MANY MAPPED
005200*                      PEOPLE WERE NEVER SEEN ON AN ENABLEMENT
005300*                      RECORD THIS RUN - OPERATIONS WANTED SOME
005400*                      INDICATION THE MAPPING ITSELF IS GOING
005500*                      STALE, TICKET TM-06-11.
005600* 02/10/25 LBP -  1.05 RENAMED OFF THE OLD MASTER/TRANS FILES -
005700*                      NOW FEEDS OFF THE TIME TRACKING EXTRACT
005800*                      PER THE ANALYTICS REWRITE BRIEF.
005900* 09/03/26 LBP -  1.06 REWORKED EVERY LOOP BACK TO OUT-OF-LINE
006000*                      PERFORMS - THE IN-LINE PERFORM/END-PERFORM
006100*                      STYLE DOES NOT MATCH HOUSE STANDARDS.
006200* 22/07/26 LBP -  1.07 ADDED A GUARD AGAINST A BLANK NAME
006300*                      SLIPPING THROUGH ON A GARBLED PICK-UP JOB
006400*                      ROW, TICKET TM-26-03.
006500*
006600 ENVIRONMENT DIVISION.
006700*================================
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     CLASS TM-LETTER    IS "A" THRU "Z" "a" THRU "z"
007200     CLASS TM-DIGIT     IS "0" THRU "9"
007300     UPSI-0 IS TM-DEBUG-SWITCH.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600 COPY "seltmtim.cob".
007700 COPY "seltmmap.cob".
007800 COPY "seltmcat.cob".
007900     SELECT  TM-UNM-FILE     ASSIGN       UNMAPFILE
008000                             ORGANIZATION LINE SEQUENTIAL
008100                             STATUS       TM-UNM-STATUS.
008200*
008300 DATA DIVISION.
008400*================================
008500 FILE SECTION.
008600 COPY "fdtmtim.cob".
008700 COPY "fdtmmap.cob".
008800 COPY "fdtmcat.cob".
008900 FD  TM-UNM-FILE.
009000 01  TM-UNM-RECORD           PIC X(32).
009100 01  TM-UNM-RECORD-R REDEFINES TM-UNM-RECORD.
009200     03  TM-UNM-NAME-OUT     PIC X(30).
009300     03  FILLER              PIC X(2).
009400*
009500 WORKING-STORAGE SECTION.
009600*-----------------------
009700 77  WS-PROG-NAME            PIC X(17) VALUE "TMUNMAP (1.07)".
009800*
009900 COPY "wstmtbl.cob".
010000*
010100 01  WS-FILE-STATUS.
010200     03  TR-TIME-STATUS      PIC XX      VALUE "00".
010300     03  TM-TEAM-STATUS      PIC XX      VALUE "00".
010400     03  EC-CAT-STATUS       PIC XX      VALUE "00".
010500     03  TM-UNM-STATUS       PIC XX      VALUE "00".
010600*
010700*    COMBINED STATUS TEXT - ONE DISPLAY LINE FOR OPERATIONS TO
010800*    EYEBALL ALL FOUR FILE STATUSES TOGETHER IF A RUN GOES BAD.
010900*
011000 01  WS-FILE-STATUS-R REDEFINES WS-FILE-STATUS.
011100     03  WS-ALL-STATUS-TEXT  PIC X(8).
011200*
011300 01  WS-SWITCHES.
011400     03  WS-EOF-SW           PIC X       VALUE "N".
011500         88  WS-AT-EOF                   VALUE "Y".
011600     03  WS-SWAPPED-SW       PIC X       VALUE "N".
011700         88  WS-SWAPPED                  VALUE "Y".
011800*
011900 01  WS-COUNTERS.
012000     03  WS-REC-CNT          PIC 9(7)    COMP.
012100     03  WS-SEL-CNT          PIC 9(7)    COMP.
012200     03  WS-UNUSED-CNT       PIC 9(4)    COMP.
012300     03  WS-I                PIC 9(4)    COMP.
012400     03  WS-J                PIC 9(4)    COMP.
012500*
012600 01  WS-UNMAPPED-TBL.
012700     03  WS-UNM-COUNT        PIC 9(4)    COMP.
012800     03  WS-UNM-ENTRY        OCCURS 2000 TIMES
012900                             INDEXED BY WS-UNM-IDX.
013000         05  WS-UNM-NAME     PIC X(30).
013100 01  WS-UNM-ENTRY-SAVE       PIC X(30).
013200*
013300*    A CANDIDATE NAME IS MOVED HERE BEFORE THE FIRST-CHARACTER
013400*    GUARD IS APPLIED - SEE TR-ACT-COLON-TEST IN WSTMTIM FOR THE
013500*    SAME IDEA APPLIED TO THE PERSONAL-WORK COLON TEST.
013600*
013700 01  WS-UNM-NAME-WORK        PIC X(30)   VALUE SPACES.
013800 01  WS-UNM-NAME-PARTS REDEFINES WS-UNM-NAME-WORK.
013900     03  WS-UNMW-FIRST-CHAR  PIC X.
014000     03  FILLER              PIC X(29).
014100*
014200 01  WS-CURRENT-ENABLE-SW    PIC X       VALUE "N".
014300     88  WS-IS-ENABLEMENT                VALUE "Y".
014400 01  WS-NAME-VALID-SW        PIC X       VALUE "N".
014500     88  WS-NAME-IS-VALID                VALUE "Y".
014600*
014700 01  WS-BLANK-LINE           PIC X(32)   VALUE SPACES.
014800 01  WS-ALL-MAPPED-LINE      PIC X(32)   VALUE
014900         "ALL PEOPLE ARE ALREADY MAPPED".
015000*
015100 01  ERROR-MESSAGES.
015200     03  TM201  PIC X(45)
015300             VALUE "TM201 TIME TRACKING FILE NOT FOUND - STATUS ".
015400     03  TM202  PIC X(40)
015500             VALUE "TM202 TEAM MAPPING FILE NOT FOUND - STAT".
015600     03  TM203  PIC X(46)
015700         VALUE "TM203 ENABLEMENT CATEGORY FILE NOT FOUND - ST".
015800     03  TM204  PIC X(42)
015900             VALUE "TM204 CANNOT OPEN UNMAPPED PEOPLE FILE - ".
016000     03  TM205  PIC X(40)
016100             VALUE "TM205 TEAM MAPPING TABLE FULL - IGNORED ".
016200     03  TM206  PIC X(36)
016300         VALUE "TM206 CATEGORY TABLE FULL - IGNORED".
016400     03  TM207  PIC X(40)
016500             VALUE "TM207 UNMAPPED TABLE FULL - NAME IGNORED".
016600*
016700 PROCEDURE DIVISION.
016800*================================
016900 AA000-MAIN                  SECTION.
017000*********************************
017050     PERFORM  AA005-INIT-SWITCHES THRU AA006-EXIT.
017100     PERFORM  AA010-OPEN-FILES.
017200     PERFORM  AA020-LOAD-TEAM-MAP.
017300     PERFORM  AA030-SCAN-TIME-RECS.
017400     PERFORM  AA040-SORT-UNMAPPED.
017500     PERFORM  AA050-WRITE-UNMAPPED.
017600     PERFORM  AA900-CLOSE-DOWN.
017700     GOBACK.
017800 AA000-EXIT.
017900     EXIT     SECTION.
018000*
018010 AA005-INIT-SWITCHES         SECTION.
018020*********************************
018030     MOVE     "N"  TO WS-EOF-SW.
018040     MOVE     "N"  TO WS-SWAPPED-SW.
018050 AA005-EXIT.
018060     EXIT     SECTION.
018070*
018080 AA006-INIT-COUNTERS         SECTION.
018081*********************************
018082     MOVE     ZERO TO WS-TM-COUNT  WS-CT-COUNT   WS-UNM-COUNT
018083                      WS-REC-CNT   WS-SEL-CNT    WS-UNUSED-CNT.
018084 AA006-EXIT.
018085     EXIT     SECTION.
018086*
018100 AA010-OPEN-FILES            SECTION.
018200*********************************
018300     OPEN     INPUT  TR-TIME-FILE.
018400     IF       TR-TIME-STATUS NOT = "00"
018500              DISPLAY TM201 TR-TIME-STATUS
018600              GOBACK
018700     END-IF.
018800     OPEN     INPUT  TM-TEAM-FILE.
018900     IF       TM-TEAM-STATUS NOT = "00"
019000              DISPLAY TM202 TM-TEAM-STATUS
019100              CLOSE   TR-TIME-FILE
019200              GOBACK
019300     END-IF.
019400     OPEN     INPUT  EC-CAT-FILE.
019500     IF       EC-CAT-STATUS NOT = "00"
019600              DISPLAY TM203 EC-CAT-STATUS
019700              CLOSE   TR-TIME-FILE
019800                      TM-TEAM-FILE
019900              GOBACK
020000     END-IF.
020100     OPEN     OUTPUT TM-UNM-FILE.
020200     IF       TM-UNM-STATUS NOT = "00"
020300              DISPLAY TM204 TM-UNM-STATUS
020400              CLOSE   TR-TIME-FILE
020500                      TM-TEAM-FILE
020600                      EC-CAT-FILE
020700              GOBACK
020800     END-IF.
020900 AA010-EXIT.
021000     EXIT     SECTION.
021100*
021200*    BATCH FLOW STEP 1 - BUILD THE PERSON/TEAM LOOKUP AND THE
021300*    ENABLEMENT CATEGORY SET FROM THE TWO MAPPING FILES.  SAME
021400*    SHAPE AS TMANLYS - EACH READ LOOP IS OUT-OF-LINE.
021500*
021600 AA020-LOAD-TEAM-MAP         SECTION.
021700*********************************
021800     MOVE     ZERO TO WS-TM-COUNT WS-CT-COUNT.
021900     MOVE     "N"  TO WS-EOF-SW.
022000     PERFORM  AA021-READ-ONE-TEAM-REC UNTIL WS-AT-EOF.
022100     CLOSE    TM-TEAM-FILE.
022200     MOVE     "N"  TO WS-EOF-SW.
022300     PERFORM  AA022-READ-ONE-CAT-REC UNTIL WS-AT-EOF.
022400     CLOSE    EC-CAT-FILE.
022500 AA020-EXIT.
022600     EXIT     SECTION.
022700*
022800 AA021-READ-ONE-TEAM-REC     SECTION.
022900*********************************
023000     READ     TM-TEAM-FILE
023100              AT END
023200                   MOVE "Y" TO WS-EOF-SW
023300              NOT AT END
023400                   PERFORM AA021A-STORE-TEAM-REC
023500     END-READ.
023600 AA021-EXIT.
023700     EXIT     SECTION.
023800*
023900 AA021A-STORE-TEAM-REC       SECTION.
024000*********************************
024100     IF       WS-TM-COUNT < 2000
024200              ADD  1 TO WS-TM-COUNT
024300              SET  WS-TM-IDX TO WS-TM-COUNT
024400              MOVE TM-PERSON-NAME TO WS-TM-PERSON (WS-TM-IDX)
024500              MOVE TM-TEAM-NAME   TO WS-TM-TEAM   (WS-TM-IDX)
024600              MOVE "N"            TO WS-TM-USED-SW (WS-TM-IDX)
024700     ELSE
024800              DISPLAY TM205
024900     END-IF.
025000 AA021A-EXIT.
025100     EXIT     SECTION.
025200*
025300 AA022-READ-ONE-CAT-REC      SECTION.
025400*********************************
025500     READ     EC-CAT-FILE
025600              AT END
025700                   MOVE "Y" TO WS-EOF-SW
025800              NOT AT END
025900                   PERFORM AA022A-STORE-CAT-REC
026000     END-READ.
026100 AA022-EXIT.
026200     EXIT     SECTION.
026300*
026400 AA022A-STORE-CAT-REC        SECTION.
026500*********************************
026600     IF       WS-CT-COUNT < 100
026700              ADD  1 TO WS-CT-COUNT
026800              SET  WS-CT-IDX TO WS-CT-COUNT
026900              MOVE EC-CATEGORY-NAME TO WS-CT-NAME (WS-CT-IDX)
027000     ELSE
027100              DISPLAY TM206
027200     END-IF.
027300 AA022A-EXIT.
027400     EXIT     SECTION.
027500*
027600*    BATCH FLOW STEPS 2-3 - READ THE TIME RECORDS, AND FOR EVERY
027700*    ENABLEMENT RECORD WHOSE PERSON IS NOT ON ANY TEAM, ADD THE
027800*    NAME TO THE DISTINCT UNMAPPED LIST.
027900*
028000 AA030-SCAN-TIME-RECS        SECTION.
028100*********************************
028200     MOVE     ZERO TO WS-UNM-COUNT WS-REC-CNT WS-SEL-CNT.
028300     MOVE     "N"  TO WS-EOF-SW.
028400     PERFORM  AA031-READ-ONE-TIME-REC UNTIL WS-AT-EOF.
028500     CLOSE    TR-TIME-FILE.
028600 AA030-EXIT.
028700     EXIT     SECTION.
028800*
028900 AA031-READ-ONE-TIME-REC     SECTION.
029000*********************************
029100     READ     TR-TIME-FILE
029200              AT END
029300                   MOVE "Y" TO WS-EOF-SW
029400              NOT AT END
029500                   PERFORM AA031A-PROCESS-TIME-REC
029600     END-READ.
029700 AA031-EXIT.
029800     EXIT     SECTION.
029900*
030000 AA031A-PROCESS-TIME-REC     SECTION.
030100*********************************
030200     ADD      1 TO WS-REC-CNT.
030300     PERFORM  BB010-TEST-ENABLEMENT.
030400     PERFORM  BB020-FIND-PERSON.
030500     PERFORM  BB030-VALID-NAME-TEST.
030600     IF       WS-IS-ENABLEMENT
030700     AND      WS-TM-NOT-FOUND
030800     AND      WS-NAME-IS-VALID
030900              ADD  1 TO WS-SEL-CNT
031000              PERFORM CC010-ACCUM-UNMAPPED
031100     END-IF.
031200 AA031A-EXIT.
031300     EXIT     SECTION.
031400*
031500*    BUSINESS RULE - ENABLEMENT TEST.  EXACT MATCH OF
031600*    TR-CATEGORIES AGAINST THE ENABLEMENT CATEGORY SET.  SAME
031700*    RULE, SAME CODE SHAPE AS TMANLYS'S OWN COPY.
031800*
031900 BB010-TEST-ENABLEMENT       SECTION.
032000*********************************
032100     MOVE     "N"  TO WS-CURRENT-ENABLE-SW.
032200     IF       WS-CT-COUNT > ZERO
032300              PERFORM BB011-SCAN-ONE-CAT
032400                      VARYING WS-CT-IDX FROM 1 BY 1
032500                      UNTIL   WS-CT-IDX > WS-CT-COUNT
032600                      OR      WS-IS-ENABLEMENT
032700     END-IF.
032800 BB010-EXIT.
032900     EXIT     SECTION.
033000*
033100 BB011-SCAN-ONE-CAT          SECTION.
033200*********************************
033300     IF       TR-CATEGORIES = WS-CT-NAME (WS-CT-IDX)
033400              MOVE "Y" TO WS-CURRENT-ENABLE-SW
033500     END-IF.
033600 BB011-EXIT.
033700     EXIT     SECTION.
033800*
033900*    BUSINESS RULE - TEAM ASSIGNMENT, READ THE OTHER WAY ROUND
034000*    FROM TMANLYS - ALL THIS PROGRAM NEEDS IS WHETHER THE PERSON
034100*    IS ON THE TABLE AT ALL, NOT WHICH TEAM.  WHEN FOUND, THE
034200*    ENTRY'S USED SWITCH IS SET - THE SAME SWITCH TMANLYS SETS
034300*    AND NEVER LOOKS AT AGAIN (SEE WSTMTBL) - SO AA900-CLOSE-DOWN
034400*    CAN LATER COUNT MAPPED PEOPLE NEVER SEEN THIS RUN.
034500*
034600 BB020-FIND-PERSON           SECTION.
034700*********************************
034800     MOVE     "N" TO WS-TM-FOUND-SW.
034900     IF       WS-TM-COUNT > ZERO
035000              PERFORM BB021-SCAN-ONE-PERSON
035100                      VARYING WS-TM-IDX FROM 1 BY 1
035200                      UNTIL   WS-TM-IDX > WS-TM-COUNT
035300                      OR      WS-TM-FOUND
035400     END-IF.
035500 BB020-EXIT.
035600     EXIT     SECTION.
035700*
035800 BB021-SCAN-ONE-PERSON       SECTION.
035900*********************************
036000     IF       TR-ACTIVITY-NAME = WS-TM-PERSON (WS-TM-IDX)
036100              MOVE "Y" TO WS-TM-FOUND-SW
036200              MOVE "Y" TO WS-TM-USED-SW (WS-TM-IDX)
036300     END-IF.
036400 BB021-EXIT.
036500     EXIT     SECTION.
036600*
036700*    DEFENSIVE CHECK - A GARBLED PICK-UP JOB ROW CAN LEAVE
036800*    TR-ACTIVITY-NAME BLANK.  A BLANK NAME IS NEVER A REAL PERSON
036900*    SO IT MUST NOT REACH THE UNMAPPED LIST.
037000*
037100 BB030-VALID-NAME-TEST       SECTION.
037200*********************************
037300     MOVE     "N" TO WS-NAME-VALID-SW.
037400     MOVE     TR-ACTIVITY-NAME TO WS-UNM-NAME-WORK.
037500     IF       WS-UNMW-FIRST-CHAR NOT = SPACE
037600              MOVE "Y" TO WS-NAME-VALID-SW
037700     END-IF.
037800 BB030-EXIT.
037900     EXIT     SECTION.
038000*
038100*    DEDUP INSERT-ON-FIRST-SIGHT, SAME IDIOM AS THE CATEGORY AND
038200*    KEYWORD TABLES IN TMROLPRO - A NAME ALREADY ON THE TABLE IS
038300*    LEFT ALONE, A NEW ONE IS APPENDED.
038400*
038500 CC010-ACCUM-UNMAPPED        SECTION.
038600*********************************
038700     MOVE     "N" TO WS-TM-FOUND-SW.
038800     IF       WS-UNM-COUNT > ZERO
038900              PERFORM CC011-SCAN-ONE-UNMAPPED
039000                      VARYING WS-UNM-IDX FROM 1 BY 1
039100                      UNTIL   WS-UNM-IDX > WS-UNM-COUNT
039200                      OR      WS-TM-FOUND
039300     END-IF.
039400     IF       NOT WS-TM-FOUND
039500              IF     WS-UNM-COUNT < 2000
039600                     ADD  1 TO WS-UNM-COUNT
039700                     SET  WS-UNM-IDX TO WS-UNM-COUNT
039800                     MOVE TR-ACTIVITY-NAME TO
039900                          WS-UNM-NAME (WS-UNM-IDX)
040000              ELSE
040100                     DISPLAY TM207
040200              END-IF
040300     END-IF.
040400 CC010-EXIT.
040500     EXIT     SECTION.
040600*
040700 CC011-SCAN-ONE-UNMAPPED     SECTION.
040800*********************************
040900     IF       WS-UNM-NAME (WS-UNM-IDX) = TR-ACTIVITY-NAME
041000              MOVE "Y" TO WS-TM-FOUND-SW
041100     END-IF.
041200 CC011-EXIT.
041300     EXIT     SECTION.
041400*
041500*    BATCH FLOW STEP 3 - ASCENDING ALPHABETICAL BUBBLE SORT.
041600*    EVERY OTHER SORT IN THIS SYSTEM IS DESCENDING BY HOURS - THIS
041700*    ONE RUNS THE COMPARE THE OTHER WAY ROUND ON PURPOSE.
041800*
041900 AA040-SORT-UNMAPPED         SECTION.
042000*********************************
042100     MOVE     "Y" TO WS-SWAPPED-SW.
042200     PERFORM  AA041-UNMAPPED-PASS UNTIL NOT WS-SWAPPED.
042300 AA040-EXIT.
042400     EXIT     SECTION.
042500*
042600 AA041-UNMAPPED-PASS         SECTION.
042700*********************************
042800     MOVE     "N" TO WS-SWAPPED-SW.
042900     PERFORM  AA042-UNMAPPED-COMPARE
043000              VARYING WS-I FROM 1 BY 1
043100              UNTIL   WS-I > WS-UNM-COUNT - 1.
043200 AA041-EXIT.
043300     EXIT     SECTION.
043400*
043500 AA042-UNMAPPED-COMPARE      SECTION.
043600*********************************
043700     IF       WS-UNM-NAME (WS-I) > WS-UNM-NAME (WS-I + 1)
043800              MOVE WS-UNM-NAME (WS-I)     TO WS-UNM-ENTRY-SAVE
043900              MOVE WS-UNM-NAME (WS-I + 1)
044000                   TO WS-UNM-NAME (WS-I)
044100              MOVE WS-UNM-ENTRY-SAVE TO WS-UNM-NAME (WS-I + 1)
044200              MOVE "Y" TO WS-SWAPPED-SW
044300     END-IF.
044400 AA042-EXIT.
044500     EXIT     SECTION.
044600*
044700 AA050-WRITE-UNMAPPED        SECTION.
044800*********************************
044900     IF       WS-UNM-COUNT = ZERO
045000              WRITE TM-UNM-RECORD FROM WS-ALL-MAPPED-LINE
045100     ELSE
045200              PERFORM AA051-WRITE-ONE-NAME
045300                      VARYING WS-I FROM 1 BY 1
045400                      UNTIL   WS-I > WS-UNM-COUNT
045500     END-IF.
045600 AA050-EXIT.
045700     EXIT     SECTION.
045800*
045900 AA051-WRITE-ONE-NAME        SECTION.
046000*********************************
046100     SET      WS-UNM-IDX TO WS-I.
046200     MOVE     SPACES TO TM-UNM-RECORD-R.
046300     MOVE     WS-UNM-NAME (WS-UNM-IDX) TO TM-UNM-NAME-OUT.
046400     WRITE    TM-UNM-RECORD.
046500 AA051-EXIT.
046600     EXIT     SECTION.
046700*
046800*    CLOSE-DOWN DIAGNOSTIC - HOW MANY MAPPED PEOPLE NEVER SHOWED
046900*    UP ON AN ENABLEMENT RECORD THIS RUN (SEE CHANGE 11/07/06).
047000*
047100 AA900-CLOSE-DOWN            SECTION.
047200*********************************
047300     CLOSE    TM-UNM-FILE.
047400     MOVE     ZERO TO WS-UNUSED-CNT.
047500     IF       WS-TM-COUNT > ZERO
047600              PERFORM CC020-CHECK-ONE-MAPPED
047700                      VARYING WS-TM-IDX FROM 1 BY 1
047800                      UNTIL   WS-TM-IDX > WS-TM-COUNT
047900     END-IF.
048000     DISPLAY  WS-PROG-NAME " RECORDS READ     " WS-REC-CNT.
048100     DISPLAY  WS-PROG-NAME " PEOPLE UNMAPPED  " WS-UNM-COUNT.
048200     DISPLAY  WS-PROG-NAME " MAPPED NOT SEEN  " WS-UNUSED-CNT.
048300     DISPLAY  WS-PROG-NAME " FILE STATUSES    "
048310              WS-ALL-STATUS-TEXT.
048400 AA900-EXIT.
048500     EXIT     SECTION.
048600*
048700 CC020-CHECK-ONE-MAPPED      SECTION.
048800*********************************
048900     IF       WS-TM-USED-SW (WS-TM-IDX) = "N"
049000              ADD  1 TO WS-UNUSED-CNT
049100     END-IF.
049200 CC020-EXIT.
049300     EXIT     SECTION.
