000100 IDENTIFICATION DIVISION.
000200*================================
000300 PROGRAM-ID.         TMROLPRO.
000400 AUTHOR.             R D FORSYTH.
000500 INSTALLATION.       KESTREL SYSTEMS - DATA PROCESSING DEPT.
000600 DATE-WRITTEN.       22/04/1986.
000700 DATE-COMPILED.
000800 SECURITY.           COPYRIGHT (C) 1986-2026 KESTREL SYSTEMS.
000900*                    FOR INTERNAL USE ONLY - SEE COPYING FOR
001000*                    TERMS COVERING THE REST OF THE KESTREL SUITE.
001100*
001200*****************************************************************
001300*                                                               *
001400*              PERSONAL ROLE PROFILE SUMMARY                   *
001500*                                                               *
001600*****************************************************************
001700*
001800*    REMARKS.          READS THE TIME TRACKING EXTRACT FOR ONE
001900*                      ANALYST AND BUILDS A ROLE PROFILE - TIME BY
002000*                      CATEGORY, BY ACTIVITY TYPE AND BY KEYWORDS
002100*                      LIFTED FROM THE TIMESHEET COMMENT, PLUS A
002200*                      MONTHLY TREND AND SOME SUGGESTED BULLET
002300*                      POINTS FOR THE ANNUAL REVIEW FORM.
002400*
002500*    VERSION.          SEE WS-PROG-NAME IN WORKING-STORAGE.
002600*
002700*    CALLED MODULES.   NONE.
002800*
002900*    FILES USED.
003000*                      TR-TIME-FILE.   TIME TRACKING EXTRACT.
003100*                      TM-PROFILE-FILE. ROLE PROFILE REPORT.
003200*
003300*    ERROR MESSAGES USED.
003400*                      TM101 - TM104.
003500*
003600* CHANGES:
003700* 22/04/86 RDF -  1.00 CREATED - CATEGORY AND ACTIVITY TYPE ONLY.
003800* 14/01/88 RDF -  1.01 ADDED KEYWORD EXTRACTION FROM THE COMMENT,
003900*                      A REQUEST FROM PERSONNEL, REVIEW FORMS.
004000* 03/07/90 JKM -  1.02 KEYWORD TABLE WAS 500 ENTRIES, RAN OUT ON
004100*                      THE CONSULTANTS COMBINED EXTRACT, NOW 3000.
004200* 19/02/93 JKM -  1.03 SUGGESTED BULLET LINES ADDED PER THE REVIEW
004300*                      COMMITTEE WORDING, TICKET TM-93-08.
004400* 17/08/98 SPO -  1.04 Y2K - MONTH KEY AND DATE COMPARES NOW USE
004500*                      THE FULL CCYY-MM-DD TEXT, NOT 2-DIGIT YEAR.
004600* 04/02/99 SPO -  1.05 Y2K - CONFIRMED NO OTHER DATE ARITHMETIC IN
004700*                      THIS PROGRAM. NO FURTHER CHANGE NEEDED.
004800* 22/11/05 CWT -  1.06 DOCUMENTED-TASK RATE ADDED TO THE OVERVIEW,
004900*                      SO PERSONNEL CAN SEE HOW WELL TASKS ARE
005000*                      DESCRIBED, NOT JUST HOW MANY THERE ARE.
005100* 08/09/14 CWT -  1.07 ZERO-RECORD CASE NOW WRITES A ONE LINE
005200*                      ERROR REPORT RATHER THAN AN EMPTY FILE.
005300* 02/10/25 LBP -  1.08 RENAMED OFF THE OLD MASTER/TRANS FILES,
005400*                      NOW FEEDS OFF THE TIME TRACKING EXTRACT
005500*                      PER THE ANALYTICS REWRITE BRIEF.
005600* 09/03/26 LBP -  1.09 REWORKED EVERY LOOP BACK TO OUT-OF-LINE
005700*                      PERFORMS TO MATCH HOUSE STANDARDS.
005800*
005900 ENVIRONMENT DIVISION.
006000*================================
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS TM-LETTER    IS "A" THRU "Z" "a" THRU "z"
006500     CLASS TM-DIGIT     IS "0" THRU "9"
006600     UPSI-0 IS TM-DEBUG-SWITCH.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900 COPY "seltmtim.cob".
007000     SELECT  TM-PROFILE-FILE ASSIGN      PROFFILE
007100                             ORGANIZATION LINE SEQUENTIAL
007200                             STATUS       TM-PROFILE-STATUS.
007300*
007400 DATA DIVISION.
007500*================================
007600 FILE SECTION.
007700 COPY "fdtmtim.cob".
007800 FD  TM-PROFILE-FILE.
007900 01  TM-PROFILE-RECORD       PIC X(70).
008000*
008100 WORKING-STORAGE SECTION.
008200*-----------------------
008300 77  WS-PROG-NAME            PIC X(17) VALUE "TMROLPRO (1.09)".
008400*
008500 01  WS-FILE-STATUS.
008600     03  TR-TIME-STATUS      PIC XX      VALUE "00".
008700     03  TM-PROFILE-STATUS   PIC XX      VALUE "00".
008800*
008900 01  WS-SWITCHES.
009000     03  WS-EOF-SW           PIC X       VALUE "N".
009100         88  WS-AT-EOF                   VALUE "Y".
009200     03  WS-SWAPPED-SW       PIC X       VALUE "N".
009300         88  WS-SWAPPED                  VALUE "Y".
009400     03  WS-WINDOW-SW        PIC X       VALUE "N".
009500         88  WS-WINDOWED                 VALUE "Y".
009600     03  WS-FOUND-SW         PIC X       VALUE "N".
009700         88  WS-FOUND                    VALUE "Y".
009800     03  WS-WORD-START-SW    PIC X       VALUE "Y".
009900         88  WS-AT-WORD-START             VALUE "Y".
010000*
010100 01  WS-COUNTERS.
010200     03  WS-REC-CNT          PIC 9(7)    COMP.
010300     03  WS-SEL-CNT          PIC 9(7)    COMP.
010400     03  WS-TASK-CNT         PIC 9(7)    COMP.
010500     03  WS-CMT-CNT          PIC 9(7)    COMP.
010600     03  WS-BLK-CNT          PIC 9(7)    COMP.
010700     03  WS-I                PIC 9(4)    COMP.
010800     03  WS-J                PIC 9(4)    COMP.
010900     03  WS-Q                PIC 9(4)    COMP.
011000     03  WS-CP               PIC 9(4)    COMP.
011100     03  WS-P                PIC 9(4)    COMP.
011200     03  WS-SRC-IDX          PIC 9(4)    COMP.
011300     03  WS-BP               PIC 9(4)    COMP.
011400     03  WS-NPOS             PIC 9(4)    COMP.
011500     03  WS-NLEN             PIC 9(4)    COMP.
011600     03  WS-TOPN             PIC 9(4)    COMP.
011700*
011800 01  WS-DATE-WINDOW.
011900     03  WS-START-DATE-PARM  PIC X(10)   VALUE SPACES.
012000     03  WS-END-DATE-PARM    PIC X(10)   VALUE SPACES.
012100*
012200 01  WS-ANALYSIS-RANGE.
012300     03  WS-MIN-DATE         PIC X(10)   VALUE "9999-99-99".
012400     03  WS-MAX-DATE         PIC X(10)   VALUE "0000-00-00".
012500*
012600*    COMMENT-SCAN WORK AREAS.  EACH IS AN 01 GROUP OF A TEXT FIELD
012700*    REDEFINED AS A TABLE OF SINGLE CHARACTERS SO THE KEYWORD
012800*    EXTRACTION ROUTINES BELOW CAN ADDRESS ANY CHARACTER BY
012900*    SUBSCRIPT WITHOUT REFERENCE MODIFICATION.
013000*
013100 01  WS-COMMENT-WORK.
013200     03  WS-COMMENT-TEXT     PIC X(80)   VALUE SPACES.
013300 01  WS-COMMENT-CHARS REDEFINES WS-COMMENT-WORK.
013400     03  WS-CMT-CHAR         PIC X OCCURS 80 TIMES.
013500*
013600 01  WS-NORM-WORK.
013700     03  WS-NORM-TEXT        PIC X(80)   VALUE SPACES.
013800 01  WS-NORM-CHARS REDEFINES WS-NORM-WORK.
013900     03  WS-NRM-CHAR         PIC X OCCURS 80 TIMES.
014000 01  WS-NORM-LEN             PIC 9(4)    COMP.
014100*
014200 01  WS-SEG-WORK.
014300     03  WS-SEG-TEXT         PIC X(80)   VALUE SPACES.
014400 01  WS-SEG-CHARS REDEFINES WS-SEG-WORK.
014500     03  WS-SEG-CHAR         PIC X OCCURS 80 TIMES.
014600 01  WS-SEG-BEG              PIC 9(4)    COMP.
014700 01  WS-SEG-FIN              PIC 9(4)    COMP.
014800 01  WS-SEG-START            PIC 9(4)    COMP.
014900 01  WS-SEG-LEN              PIC 9(4)    COMP.
015000*
015100 01  WS-CLN-WORK.
015200     03  WS-CLN-TEXT         PIC X(80)   VALUE SPACES.
015300 01  WS-CLN-CHARS REDEFINES WS-CLN-WORK.
015400     03  WS-CLN-CHAR         PIC X OCCURS 80 TIMES.
015500 01  WS-CLN-LEN              PIC 9(4)    COMP.
015510 01  WS-CLN-BEG              PIC 9(4)    COMP.
015520 01  WS-CLN-FIN              PIC 9(4)    COMP.
015530 01  WS-CLN-SAVE-WORK.
015540     03  WS-CLN-SAVE-TEXT    PIC X(80)   VALUE SPACES.
015550 01  WS-CLN-SAVE-CHARS REDEFINES WS-CLN-SAVE-WORK.
015560     03  WS-CLN-SAVE-CHAR    PIC X OCCURS 80 TIMES.
015600*
015700 01  WS-CASE-TABLES.
015800     03  WS-UPPER-ALPHA      PIC X(26) VALUE
015900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016000     03  WS-LOWER-ALPHA      PIC X(26) VALUE
016100             "abcdefghijklmnopqrstuvwxyz".
016200*
016300 01  WS-KWD-CANDIDATE        PIC X(35)   VALUE SPACES.
016400*
016500*    DERIVED PER-RECORD VALUES.
016600*
016700 01  WS-CURRENT-MINS         PIC S9(5)   VALUE ZERO.
016800 01  WS-CURRENT-HOURS        PIC S9(5)V99 VALUE ZERO.
016900 01  WS-CURRENT-ATYPE        PIC X(30)   VALUE SPACES.
017000 01  WS-CURRENT-PERIOD       PIC X(7)    VALUE SPACES.
017100*
017200*    ACCUMULATOR TABLES.
017300*
017400 01  WS-GRAND-TOTALS.
017500     03  WS-GRAND-MINS       PIC S9(9)   COMP-3 VALUE ZERO.
017600     03  WS-GRAND-HOURS      PIC S9(7)V9 COMP-3 VALUE ZERO.
017700*
017800 01  WS-CAT-TBL.
017900     03  WS-CAT-COUNT        PIC 9(3)    COMP.
018000     03  WS-CAT-ENTRY        OCCURS 100 TIMES
018100                              INDEXED BY WS-CA-IDX.
018200         05  WS-CAT-LABEL    PIC X(30).
018300         05  WS-CAT-MINS     PIC S9(9)   COMP-3.
018400         05  WS-CAT-TASKS    PIC S9(5)   COMP-3.
018500         05  WS-CAT-HOURS    PIC S9(5)V99 COMP-3.
018600         05  WS-CAT-PCT      PIC S9(3)V9 COMP-3.
018700 01  WS-CAT-ENTRY-SAVE.
018800     03  FILLER               PIC X(30).
018900     03  FILLER               PIC S9(9)   COMP-3.
019000     03  FILLER               PIC S9(5)   COMP-3.
019100     03  FILLER               PIC S9(5)V99 COMP-3.
019200     03  FILLER               PIC S9(3)V9 COMP-3.
019300*
019400 01  WS-ATYPE-TBL.
019500     03  WS-ATY-COUNT        PIC 9(3)    COMP.
019600     03  WS-ATY-ENTRY        OCCURS 100 TIMES
019700                              INDEXED BY WS-AT-IDX.
019800         05  WS-ATY-LABEL    PIC X(30).
019900         05  WS-ATY-MINS     PIC S9(9)   COMP-3.
020000         05  WS-ATY-TASKS    PIC S9(5)   COMP-3.
020100         05  WS-ATY-HOURS    PIC S9(5)V99 COMP-3.
020200         05  WS-ATY-PCT      PIC S9(3)V9 COMP-3.
020300 01  WS-ATY-ENTRY-SAVE.
020400     03  FILLER               PIC X(30).
020500     03  FILLER               PIC S9(9)   COMP-3.
020600     03  FILLER               PIC S9(5)   COMP-3.
020700     03  FILLER               PIC S9(5)V99 COMP-3.
020800     03  FILLER               PIC S9(3)V9 COMP-3.
020900*
021000 01  WS-KWD-TBL.
021100     03  WS-KWD-COUNT        PIC 9(4)    COMP.
021200     03  WS-KWD-TOTAL        PIC 9(4)    COMP.
021300     03  WS-KWD-ENTRY        OCCURS 3000 TIMES
021400                              INDEXED BY WS-KW-IDX.
021500         05  WS-KWD-WORD     PIC X(35).
021600         05  WS-KWD-OCCS     PIC S9(5)   COMP-3.
021700         05  WS-KWD-HOURS    PIC S9(5)V99 COMP-3.
021800         05  WS-KWD-PCT      PIC S9(3)V9 COMP-3.
021900 01  WS-KWD-ENTRY-SAVE.
022000     03  FILLER               PIC X(35).
022100     03  FILLER               PIC S9(5)   COMP-3.
022200     03  FILLER               PIC S9(5)V99 COMP-3.
022300     03  FILLER               PIC S9(3)V9 COMP-3.
022400*
022500 01  WS-ELIGIBLE-TBL.
022600     03  WS-ELIG-COUNT       PIC 9       COMP.
022700     03  WS-ELIG-IDX         PIC 9(4) COMP OCCURS 10 TIMES
022800                              INDEXED BY WS-EL-IDX.
022900*
023000 01  WS-MON-DIST-TBL.
023100     03  WS-MDT-COUNT        PIC 9(3)    COMP.
023200     03  WS-MDT-ENTRY        OCCURS 200 TIMES
023300                              INDEXED BY WS-MD-IDX.
023400         05  WS-MDT-PERIOD   PIC X(7).
023500         05  WS-MDT-MINS     PIC S9(9)   COMP-3.
023600         05  WS-MDT-TASKS    PIC S9(5)   COMP-3.
023700         05  WS-MDT-HOURS    PIC S9(5)V99 COMP-3.
023800*
023900*    GENERAL PURPOSE STRING-BUILD AREA FOR THE SUGGESTED BULLETS.
024000*
024100 01  WS-BULLET-TEXT          PIC X(200)  VALUE SPACES.
024200 01  WS-APPEND-SRC           PIC X(35)   VALUE SPACES.
024210*    NUMERIC-EDITED WORK ITEMS - A DISPLAY NUMERIC ITEM MUST BE
024220*    USED TO FEED AN ALPHANUMERIC FIELD BY STRING/REF MOD, SO
024230*    COMP-3 ACCUMULATORS ARE MOVED THROUGH ONE OF THESE FIRST.
024300 01  WS-APPEND-NUM           PIC Z(9)9       VALUE ZERO.
024305 01  WS-APPEND-DEC           PIC Z(7)9.9     VALUE ZERO.
024400 01  WS-PCT-WHOLE            PIC S9(3)   COMP-3.
024500 01  WS-HOURS-WHOLE          PIC S9(7)   COMP-3.
024600 01  WS-AVG-HOURS            PIC S9(3)V9 COMP-3.
024700 01  WS-DOCRATE              PIC S9(3)   COMP-3.
024800*
024900 01  WS-BLANK-LINE           PIC X(70)   VALUE SPACES.
025000 01  WS-BANNER-EQUALS        PIC X(60)   VALUE ALL "=".
025100 01  WS-BANNER-DASHES        PIC X(60)   VALUE ALL "-".
025200*
025300 01  WS-CAT-HDR-LINE.
025400     03  FILLER              PIC X(30)   VALUE "Category".
025500     03  FILLER              PIC X(10)   VALUE "Hours".
025600     03  FILLER              PIC X(10)   VALUE "% Time".
025700     03  FILLER              PIC X(7)    VALUE "Tasks".
025800*
025900 01  WS-CAT-PRT-LINE.
026000     03  WS-CPL-LABEL        PIC X(30).
026100     03  WS-CPL-HOURS        PIC ZZZ9.9.
026200     03  FILLER              PIC X(6)    VALUE SPACES.
026300     03  WS-CPL-PCT          PIC ZZ9.9.
026400     03  FILLER              PIC X(6)    VALUE SPACES.
026500     03  WS-CPL-TASKS        PIC ZZZ9.
026600*
026700 01  WS-KWD-HDR-LINE.
026800     03  FILLER              PIC X(35)   VALUE "Keyword".
026900     03  FILLER              PIC X(10)   VALUE "Hours".
027000     03  FILLER              PIC X(10)   VALUE "% Time".
027100     03  FILLER              PIC X(11)   VALUE "Occurrences".
027200*
027300 01  WS-KWD-PRT-LINE.
027400     03  WS-KPL-WORD         PIC X(35).
027500     03  WS-KPL-HOURS        PIC ZZZ9.9.
027600     03  FILLER              PIC X(6)    VALUE SPACES.
027700     03  WS-KPL-PCT          PIC ZZ9.9.
027800     03  FILLER              PIC X(6)    VALUE SPACES.
027900     03  WS-KPL-OCCS         PIC ZZZZ9.
028000*
028100 01  WS-MON-HDR-LINE.
028200     03  FILLER              PIC X(15)   VALUE "Month".
028300     03  FILLER              PIC X(10)   VALUE "Hours".
028400     03  FILLER              PIC X(7)    VALUE "Tasks".
028500*
028600 01  WS-MON-PRT-LINE.
028700     03  WS-MPL-PERIOD       PIC X(15).
028800     03  WS-MPL-HOURS        PIC ZZZ9.9.
028900     03  FILLER              PIC X(6)    VALUE SPACES.
029000     03  WS-MPL-TASKS        PIC ZZZ9.
029100*
029200 01  WS-TITLE-LINE           PIC X(70)   VALUE
029300         "PERSONAL ROLE PROFILE SUMMARY".
029400 01  WS-SECTION-OVERVIEW     PIC X(30)   VALUE "OVERVIEW".
029500 01  WS-SECTION-CAT          PIC X(40)   VALUE
029600         "TIME DISTRIBUTION BY CATEGORY".
029700 01  WS-SECTION-ATY          PIC X(40)   VALUE
029800         "TIME DISTRIBUTION BY ACTIVITY TYPE".
029900 01  WS-SECTION-KWD          PIC X(40)   VALUE SPACES.
030000 01  WS-SECTION-BULLETS      PIC X(40)   VALUE
030100         "SUGGESTED ROLE DESCRIPTION BULLETS".
030200 01  WS-SECTION-TREND     PIC X(30) VALUE "ACTIVITY OVER TIME".
030300 01  WS-TOP-N                PIC 9(3)    COMP VALUE 20.
030400*
030500 01  WS-OVERVIEW-LINE-1      PIC X(70).
030600 01  WS-OVERVIEW-LINE-2      PIC X(70).
030700 01  WS-OVERVIEW-LINE-3      PIC X(70).
030800 01  WS-OVERVIEW-LINE-4      PIC X(70).
030900*
031000 01  ERROR-MESSAGES.
031100     03  TM101  PIC X(36) VALUE "TM101 TIME FILE NOT FOUND-ST ".
031200     03  TM102  PIC X(36) VALUE "TM102 CANNOT OPEN REPORT-ST ".
031300     03  TM103  PIC X(59) VALUE "TM103 No personal work data fo
031400-    "und for the specified filters".
031500     03  TM104  PIC X(34) VALUE "TM104 KEYWORD TABLE FULL-IGN".
031600*
031700 PROCEDURE DIVISION.
031800*================================
031900 AA000-MAIN                  SECTION.
032000*********************************
032050     PERFORM  AA005-INIT-SWITCHES THRU AA006-EXIT.
032100     PERFORM  AA010-OPEN-FILES.
032200     PERFORM  AA020-LOAD-TIME-RECS.
032300     IF       WS-SEL-CNT = ZERO
032400              PERFORM AA025-WRITE-ZERO-REPORT
032500     ELSE
032600              PERFORM AA030-FINISH-ACCUMULATORS
032700              PERFORM AA040-SORT-TABLES
032800              PERFORM AA050-WRITE-REPORT
032900     END-IF.
033000     PERFORM  AA900-CLOSE-DOWN.
033100     GOBACK.
033200 AA000-EXIT.
033300     EXIT     SECTION.
033400*
033410 AA005-INIT-SWITCHES         SECTION.
033420*********************************
033430     MOVE     "N"  TO WS-EOF-SW.
033440     MOVE     "N"  TO WS-SWAPPED-SW.
033450 AA005-EXIT.
033460     EXIT     SECTION.
033470*
033480 AA006-INIT-COUNTERS         SECTION.
033481*********************************
033482     MOVE     ZERO TO WS-REC-CNT   WS-SEL-CNT   WS-TASK-CNT
033483                      WS-CMT-CNT   WS-BLK-CNT   WS-CAT-COUNT
033484                      WS-ATY-COUNT WS-KWD-COUNT WS-KWD-TOTAL
033485                      WS-MDT-COUNT.
033486 AA006-EXIT.
033487     EXIT     SECTION.
033488*
033500 AA010-OPEN-FILES            SECTION.
033600*********************************
033700     OPEN     INPUT  TR-TIME-FILE.
033800     IF       TR-TIME-STATUS NOT = "00"
033900              DISPLAY TM101 TR-TIME-STATUS
034000              GOBACK
034100     END-IF.
034200     OPEN     OUTPUT TM-PROFILE-FILE.
034300     IF       TM-PROFILE-STATUS NOT = "00"
034400              DISPLAY TM102 TM-PROFILE-STATUS
034500              CLOSE   TR-TIME-FILE
034600              GOBACK
034700     END-IF.
034800 AA010-EXIT.
034900     EXIT     SECTION.
035000*
035100*    BATCH FLOW STEPS 1-6 - READ EVERY TIME RECORD (NOT JUST
035200*    ENABLEMENT), APPLY THE OPTIONAL DATE WINDOW, AND ACCUMULATE
035300*    THE GRAND TOTALS, CATEGORY, ACTIVITY TYPE, KEYWORD AND
035400*    MONTHLY TABLES.
035500*
035600 AA020-LOAD-TIME-RECS        SECTION.
035700*********************************
035800     MOVE     ZERO TO WS-REC-CNT WS-SEL-CNT WS-TASK-CNT WS-CMT-CNT
035900                       WS-BLK-CNT WS-CAT-COUNT WS-ATY-COUNT
036000                       WS-KWD-COUNT WS-KWD-TOTAL WS-MDT-COUNT.
036100     MOVE     ZERO TO WS-GRAND-MINS WS-GRAND-HOURS.
036200     MOVE     "N"  TO WS-EOF-SW.
036300     PERFORM  AA021-READ-ONE-TIME-REC UNTIL WS-AT-EOF.
036400     CLOSE    TR-TIME-FILE.
036500 AA020-EXIT.
036600     EXIT     SECTION.
036700*
036800 AA021-READ-ONE-TIME-REC     SECTION.
036900*********************************
037000     READ     TR-TIME-FILE
037100              AT END
037200                   MOVE "Y" TO WS-EOF-SW
037300              NOT AT END
037400                   PERFORM AA021A-PROCESS-TIME-REC
037500     END-READ.
037600 AA021-EXIT.
037700     EXIT     SECTION.
037800*
037900 AA021A-PROCESS-TIME-REC     SECTION.
038000*********************************
038100     ADD      1 TO WS-REC-CNT.
038200     PERFORM  BB010-IN-WINDOW.
038300     IF       WS-WINDOWED
038400              ADD  1 TO WS-SEL-CNT
038500                        WS-TASK-CNT
038600              IF   TR-START-DATE < WS-MIN-DATE
038700                   MOVE TR-START-DATE TO WS-MIN-DATE
038800              END-IF
038900              IF   TR-START-DATE > WS-MAX-DATE
039000                   MOVE TR-START-DATE TO WS-MAX-DATE
039100              END-IF
039200              IF   TR-COMMENT = SPACES
039300                   ADD 1 TO WS-BLK-CNT
039400              ELSE
039500                   ADD 1 TO WS-CMT-CNT
039600              END-IF
039700              PERFORM BB020-MINS-TO-HOURS
039800              PERFORM BB030-ACTIVITY-TYPE
039900              ADD     TR-DURATION-MINS TO WS-GRAND-MINS
040000              MOVE    TR-START-YEAR    TO WS-CURRENT-PERIOD (1:4)
040100              MOVE    "-"              TO WS-CURRENT-PERIOD (5:1)
040200              MOVE    TR-START-MON     TO WS-CURRENT-PERIOD (6:2)
040300              PERFORM CC010-ACCUM-CATEGORY
040400              PERFORM CC020-ACCUM-ATYPE
040500              PERFORM CC030-ACCUM-MONTH
040600              PERFORM DD010-EXTRACT-KEYWORDS
040700     END-IF.
040800 AA021A-EXIT.
040900     EXIT     SECTION.
041000*
041100*    BUSINESS RULE - DATE FILTERING, IDENTICAL SHAPE TO TMANLYS.
041200*
041300 BB010-IN-WINDOW              SECTION.
041400*********************************
041500     MOVE     "Y"  TO WS-WINDOW-SW.
041600     IF       WS-START-DATE-PARM NOT = SPACES
041700              AND TR-START-DATE < WS-START-DATE-PARM
041800              MOVE "N" TO WS-WINDOW-SW
041900     END-IF.
042000     IF       WS-END-DATE-PARM NOT = SPACES
042100              AND TR-START-DATE > WS-END-DATE-PARM
042200              MOVE "N" TO WS-WINDOW-SW
042300     END-IF.
042400 BB010-EXIT.
042500     EXIT     SECTION.
042600*
042700 BB020-MINS-TO-HOURS          SECTION.
042800*********************************
042900     MOVE     TR-DURATION-MINS TO WS-CURRENT-MINS.
043000     COMPUTE  WS-CURRENT-HOURS ROUNDED =
043100              WS-CURRENT-MINS / 60.
043200 BB020-EXIT.
043300     EXIT     SECTION.
043400*
043500*    BUSINESS RULE - ACTIVITY-TYPE IS ACTIVITY-NAME WITH EVERY
043600*    COLON REMOVED.  COPIES CHAR BY CHAR, SKIPPING COLONS.
043700*
043800 BB030-ACTIVITY-TYPE          SECTION.
043900*********************************
044000     MOVE     SPACES TO WS-CURRENT-ATYPE.
044100     MOVE     ZERO   TO WS-J.
044200     PERFORM  BB031-COPY-ONE-NAME-CHAR
044300              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 30.
044400 BB030-EXIT.
044500     EXIT     SECTION.
044600*
044700 BB031-COPY-ONE-NAME-CHAR     SECTION.
044800*********************************
044900     IF       TR-ACTIVITY-NAME (WS-I:1) NOT = ":"
045000              ADD  1 TO WS-J
045100              MOVE TR-ACTIVITY-NAME (WS-I:1)
045200                   TO WS-CURRENT-ATYPE (WS-J:1)
045300     END-IF.
045400 BB031-EXIT.
045500     EXIT     SECTION.
045600*
045700*    ACCUMULATION PARAGRAPHS - LINEAR SEARCH, INSERT ON FIRST
045800*    SIGHT, SAME SHAPE AS THE TABLES IN TMANLYS.
045900*
046000 CC010-ACCUM-CATEGORY         SECTION.
046100*********************************
046200     MOVE     "N" TO WS-FOUND-SW.
046300     IF       WS-CAT-COUNT > ZERO
046400              PERFORM CC011-SCAN-ONE-CAT
046500                      VARYING WS-CA-IDX FROM 1 BY 1
046600                      UNTIL   WS-CA-IDX > WS-CAT-COUNT
046700                      OR      WS-FOUND
046800     END-IF.
046900     IF       NOT WS-FOUND
047000              IF     WS-CAT-COUNT < 100
047100                     ADD  1 TO WS-CAT-COUNT
047200                     SET  WS-CA-IDX TO WS-CAT-COUNT
047300                     MOVE TR-CATEGORIES TO
047400                          WS-CAT-LABEL (WS-CA-IDX)
047500                     MOVE ZERO TO WS-CAT-MINS (WS-CA-IDX)
047600                                  WS-CAT-TASKS (WS-CA-IDX)
047700              ELSE
047800                     GO TO CC010-EXIT
047900              END-IF
048000     END-IF.
048100     ADD      TR-DURATION-MINS TO WS-CAT-MINS (WS-CA-IDX).
048200     ADD      1                TO WS-CAT-TASKS (WS-CA-IDX).
048300 CC010-EXIT.
048400     EXIT     SECTION.
048500*
048600 CC011-SCAN-ONE-CAT           SECTION.
048700*********************************
048800     IF       WS-CAT-LABEL (WS-CA-IDX) = TR-CATEGORIES
048900              MOVE "Y" TO WS-FOUND-SW
049000     END-IF.
049100 CC011-EXIT.
049200     EXIT     SECTION.
049300*
049400 CC020-ACCUM-ATYPE            SECTION.
049500*********************************
049600     MOVE     "N" TO WS-FOUND-SW.
049700     IF       WS-ATY-COUNT > ZERO
049800              PERFORM CC021-SCAN-ONE-ATYPE
049900                      VARYING WS-AT-IDX FROM 1 BY 1
050000                      UNTIL   WS-AT-IDX > WS-ATY-COUNT
050100                      OR      WS-FOUND
050200     END-IF.
050300     IF       NOT WS-FOUND
050400              IF     WS-ATY-COUNT < 100
050500                     ADD  1 TO WS-ATY-COUNT
050600                     SET  WS-AT-IDX TO WS-ATY-COUNT
050700                     MOVE WS-CURRENT-ATYPE TO
050800                          WS-ATY-LABEL (WS-AT-IDX)
050900                     MOVE ZERO TO WS-ATY-MINS (WS-AT-IDX)
051000                                  WS-ATY-TASKS (WS-AT-IDX)
051100              ELSE
051200                     GO TO CC020-EXIT
051300              END-IF
051400     END-IF.
051500     ADD      TR-DURATION-MINS TO WS-ATY-MINS (WS-AT-IDX).
051600     ADD      1                TO WS-ATY-TASKS (WS-AT-IDX).
051700 CC020-EXIT.
051800     EXIT     SECTION.
051900*
052000 CC021-SCAN-ONE-ATYPE         SECTION.
052100*********************************
052200     IF       WS-ATY-LABEL (WS-AT-IDX) = WS-CURRENT-ATYPE
052300              MOVE "Y" TO WS-FOUND-SW
052400     END-IF.
052500 CC021-EXIT.
052600     EXIT     SECTION.
052700*
052800 CC030-ACCUM-MONTH            SECTION.
052900*********************************
053000     MOVE     "N" TO WS-FOUND-SW.
053100     IF       WS-MDT-COUNT > ZERO
053200              PERFORM CC031-SCAN-ONE-MONTH
053300                      VARYING WS-MD-IDX FROM 1 BY 1
053400                      UNTIL   WS-MD-IDX > WS-MDT-COUNT
053500                      OR      WS-FOUND
053600     END-IF.
053700     IF       NOT WS-FOUND
053800              IF     WS-MDT-COUNT < 200
053900                     ADD  1 TO WS-MDT-COUNT
054000                     SET  WS-MD-IDX TO WS-MDT-COUNT
054100                     MOVE WS-CURRENT-PERIOD TO
054200                          WS-MDT-PERIOD (WS-MD-IDX)
054300                     MOVE ZERO TO WS-MDT-MINS (WS-MD-IDX)
054400                                  WS-MDT-TASKS (WS-MD-IDX)
054500              ELSE
054600                     GO TO CC030-EXIT
054700              END-IF
054800     END-IF.
054900     ADD      TR-DURATION-MINS TO WS-MDT-MINS (WS-MD-IDX).
055000     ADD      1                TO WS-MDT-TASKS (WS-MD-IDX).
055100 CC030-EXIT.
055200     EXIT     SECTION.
055300*
055400 CC031-SCAN-ONE-MONTH         SECTION.
055500*********************************
055600     IF       WS-MDT-PERIOD (WS-MD-IDX) = WS-CURRENT-PERIOD
055700              MOVE "Y" TO WS-FOUND-SW
055800     END-IF.
055900 CC031-EXIT.
056000     EXIT     SECTION.
056100*
056200*    BUSINESS RULE - KEYWORD EXTRACTION.  A BLANK COMMENT
056300*    YIELDS NO KEYWORDS.  OTHERWISE THE COMMENT IS NORMALISED
056400*    (SEPARATOR CHARACTERS AND RUNS OF TWO OR MORE SPACES BECOME
056500*    A SINGLE "~" MARKER, SINGLE SPACES ARE LEFT ALONE), SPLIT ON
056600*    THE MARKER, AND EACH SEGMENT IS TRIMMED, LENGTH-CHECKED,
056700*    CLEANED OF PUNCTUATION AND TITLE-CASED BEFORE BEING COUNTED.
056800*
056900 DD010-EXTRACT-KEYWORDS       SECTION.
057000*********************************
057100     IF       TR-COMMENT NOT = SPACES
057200              MOVE    TR-COMMENT TO WS-COMMENT-TEXT
057300              PERFORM DD040-NORMALIZE-COMMENT
057400              PERFORM DD050-SPLIT-SEGMENTS
057500     END-IF.
057600 DD010-EXIT.
057700     EXIT     SECTION.
057800*
057900 DD040-NORMALIZE-COMMENT      SECTION.
058000*********************************
058100     MOVE     ZERO TO WS-NORM-LEN.
058200     MOVE     1    TO WS-CP.
058300     PERFORM  DD041-NORM-ONE-CHAR UNTIL WS-CP > 80.
058400 DD040-EXIT.
058500     EXIT     SECTION.
058600*
058700 DD041-NORM-ONE-CHAR          SECTION.
058800*********************************
058900     IF       WS-CMT-CHAR (WS-CP) = ","
059000     OR       WS-CMT-CHAR (WS-CP) = ";"
059100     OR       WS-CMT-CHAR (WS-CP) = "/"
059200     OR       WS-CMT-CHAR (WS-CP) = "|"
059300              PERFORM DD042-APPEND-DELIM
059400              ADD 1 TO WS-CP
059500     ELSE
059600              IF    WS-CMT-CHAR (WS-CP) = SPACE
059700                    IF   WS-CP < 80 AND
059800                         WS-CMT-CHAR (WS-CP + 1) = SPACE
059900                         PERFORM DD042-APPEND-DELIM
060000                         PERFORM DD043-SKIP-SPACE-RUN
060100                    ELSE
060200                         PERFORM DD044-APPEND-SPACE
060300                         ADD 1 TO WS-CP
060400                    END-IF
060500              ELSE
060600                    PERFORM DD045-APPEND-CHAR
060700                    ADD 1 TO WS-CP
060800              END-IF
060900     END-IF.
061000 DD041-EXIT.
061100     EXIT     SECTION.
061200*
061300 DD042-APPEND-DELIM           SECTION.
061400*********************************
061500     ADD      1 TO WS-NORM-LEN.
061600     MOVE     "~" TO WS-NRM-CHAR (WS-NORM-LEN).
061700 DD042-EXIT.
061800     EXIT     SECTION.
061900*
062000 DD043-SKIP-SPACE-RUN         SECTION.
062100*********************************
062200     PERFORM  DD046-SKIP-ONE-SPACE
062300              UNTIL WS-CP > 80 OR WS-CMT-CHAR (WS-CP) NOT = SPACE.
062400 DD043-EXIT.
062500     EXIT     SECTION.
062600*
062700 DD044-APPEND-SPACE           SECTION.
062800*********************************
062900     ADD      1 TO WS-NORM-LEN.
063000     MOVE     SPACE TO WS-NRM-CHAR (WS-NORM-LEN).
063100 DD044-EXIT.
063200     EXIT     SECTION.
063300*
063400 DD045-APPEND-CHAR            SECTION.
063500*********************************
063600     ADD      1 TO WS-NORM-LEN.
063700     MOVE     WS-CMT-CHAR (WS-CP) TO WS-NRM-CHAR (WS-NORM-LEN).
063800 DD045-EXIT.
063900     EXIT     SECTION.
064000*
064100 DD046-SKIP-ONE-SPACE         SECTION.
064200*********************************
064300     ADD      1 TO WS-CP.
064400 DD046-EXIT.
064500     EXIT     SECTION.
064600*
064700 DD050-SPLIT-SEGMENTS         SECTION.
064800*********************************
064900     MOVE     1 TO WS-SEG-START.
065000     PERFORM  DD051-SPLIT-ONE-CHAR
065100              VARYING WS-P FROM 1 BY 1 UNTIL WS-P > WS-NORM-LEN.
065200     IF       WS-SEG-START <= WS-NORM-LEN
065300              MOVE WS-SEG-START TO WS-SEG-BEG
065400              MOVE WS-NORM-LEN  TO WS-SEG-FIN
065500              PERFORM DD060-PROCESS-SEGMENT
065600     END-IF.
065700 DD050-EXIT.
065800     EXIT     SECTION.
065900*
066000 DD051-SPLIT-ONE-CHAR         SECTION.
066100*********************************
066200     IF       WS-NRM-CHAR (WS-P) = "~"
066300              IF   WS-P > WS-SEG-START
066400                   MOVE    WS-SEG-START TO WS-SEG-BEG
066500                   COMPUTE WS-SEG-FIN = WS-P - 1
066600                   PERFORM DD060-PROCESS-SEGMENT
066700              END-IF
066800              COMPUTE WS-SEG-START = WS-P + 1
066900     END-IF.
067000 DD051-EXIT.
067100     EXIT     SECTION.
067200*
067300*    ONE SEGMENT, BOUNDED BY WS-SEG-BEG/WS-SEG-FIN INTO
067400*    WS-NRM-CHAR.  TRIMS, LENGTH-CHECKS, CLEANS, LENGTH-CHECKS
067500*    AGAIN, TITLE-CASES AND FINALLY ACCUMULATES THE KEYWORD.
067600*
067700 DD060-PROCESS-SEGMENT        SECTION.
067800*********************************
067900     PERFORM  DD061-TRIM-LEADING.
068000     PERFORM  DD064-TRIM-TRAILING.
068100     IF       WS-SEG-BEG > WS-SEG-FIN
068200              GO TO DD060-EXIT
068300     END-IF.
068400     COMPUTE  WS-SEG-LEN = WS-SEG-FIN - WS-SEG-BEG + 1.
068500     IF       WS-SEG-LEN < 3
068600              GO TO DD060-EXIT
068700     END-IF.
068800     MOVE     SPACES TO WS-SEG-WORK.
068900     PERFORM  DD066-COPY-ONE-SEG-CHAR
069000              VARYING WS-Q FROM 1 BY 1 UNTIL WS-Q > WS-SEG-LEN.
069100     MOVE     SPACES TO WS-CLN-WORK.
069200     MOVE     ZERO   TO WS-CLN-LEN.
069300     PERFORM  DD071-CLEAN-ONE-CHAR
069400              VARYING WS-Q FROM 1 BY 1 UNTIL WS-Q > WS-SEG-LEN.
069410     PERFORM  DD072-RETRIM-CLEANED.
069500     IF       WS-CLN-LEN < 3
069600              GO TO DD060-EXIT
069700     END-IF.
069800     PERFORM  DD080-TITLECASE-SEGMENT.
069900     MOVE     WS-CLN-TEXT TO WS-KWD-CANDIDATE.
070000     PERFORM  EE010-ACCUM-KEYWORD.
070100 DD060-EXIT.
070200     EXIT     SECTION.
070300*
070400 DD061-TRIM-LEADING           SECTION.
070500*********************************
070600     PERFORM  DD062-ADVANCE-BEG
070700              UNTIL WS-SEG-BEG > WS-SEG-FIN
070800              OR    WS-NRM-CHAR (WS-SEG-BEG) NOT = SPACE.
070900 DD061-EXIT.
071000     EXIT     SECTION.
071100*
071200 DD062-ADVANCE-BEG            SECTION.
071300*********************************
071400     ADD      1 TO WS-SEG-BEG.
071500 DD062-EXIT.
071600     EXIT     SECTION.
071700*
071800 DD064-TRIM-TRAILING          SECTION.
071900*********************************
072000     PERFORM  DD065-RETREAT-FIN
072100              UNTIL WS-SEG-FIN < WS-SEG-BEG
072200              OR    WS-NRM-CHAR (WS-SEG-FIN) NOT = SPACE.
072300 DD064-EXIT.
072400     EXIT     SECTION.
072500*
072600 DD065-RETREAT-FIN            SECTION.
072700*********************************
072800     SUBTRACT 1 FROM WS-SEG-FIN.
072900 DD065-EXIT.
073000     EXIT     SECTION.
073100*
073200 DD066-COPY-ONE-SEG-CHAR      SECTION.
073300*********************************
073400     COMPUTE  WS-SRC-IDX = WS-SEG-BEG + WS-Q - 1.
073500     MOVE     WS-NRM-CHAR (WS-SRC-IDX) TO WS-SEG-CHAR (WS-Q).
073600 DD066-EXIT.
073700     EXIT     SECTION.
073800*
073900*    KEEP ONLY LETTERS, DIGITS, UNDERSCORE, HYPHEN AND SPACE.
074000*
074100 DD071-CLEAN-ONE-CHAR         SECTION.
074200*********************************
074300     IF       WS-SEG-CHAR (WS-Q) = SPACE
074400     OR       WS-SEG-CHAR (WS-Q) = "-"
074500     OR       WS-SEG-CHAR (WS-Q) = "_"
074600     OR       WS-SEG-CHAR (WS-Q) TM-LETTER
074700     OR       WS-SEG-CHAR (WS-Q) TM-DIGIT
074800              ADD  1 TO WS-CLN-LEN
074900              MOVE WS-SEG-CHAR (WS-Q) TO WS-CLN-CHAR (WS-CLN-LEN)
075000     END-IF.
075100 DD071-EXIT.
075200     EXIT     SECTION.
075201*
075202*    CLEANING CAN LEAVE A BOUNDARY SPACE BEHIND (E.G. A LEADING
075203*    PUNCTUATION CHARACTER STRIPPED OUT FROM UNDER IT) - RE-TRIM
075204*    THE CLEANED TEXT AND RECOMPUTE ITS LENGTH BEFORE THE
075205*    SHORTER-THAN-3 TEST, THE SAME AS THE RAW SEGMENT WAS TRIMMED
075206*    BY DD061/DD064 ABOVE.
075207*
075208 DD072-RETRIM-CLEANED          SECTION.
075209*********************************
075210     IF       WS-CLN-LEN = ZERO
075211              GO TO DD072-EXIT
075212     END-IF.
075213     MOVE     1          TO WS-CLN-BEG.
075214     MOVE     WS-CLN-LEN TO WS-CLN-FIN.
075215     PERFORM  DD073-ADVANCE-CLN-BEG
075216              UNTIL WS-CLN-BEG > WS-CLN-FIN
075217              OR    WS-CLN-CHAR (WS-CLN-BEG) NOT = SPACE.
075218     PERFORM  DD074-RETREAT-CLN-FIN
075219              UNTIL WS-CLN-FIN < WS-CLN-BEG
075220              OR    WS-CLN-CHAR (WS-CLN-FIN) NOT = SPACE.
075221     IF       WS-CLN-BEG > WS-CLN-FIN
075222              MOVE ZERO   TO WS-CLN-LEN
075223              MOVE SPACES TO WS-CLN-WORK
075224              GO TO DD072-EXIT
075225     END-IF.
075226     COMPUTE  WS-CLN-LEN = WS-CLN-FIN - WS-CLN-BEG + 1.
075227     MOVE     SPACES TO WS-CLN-SAVE-WORK.
075228     PERFORM  DD075-COPY-ONE-CLN-CHAR
075229              VARYING WS-Q FROM 1 BY 1 UNTIL WS-Q > WS-CLN-LEN.
075230     MOVE     WS-CLN-SAVE-WORK TO WS-CLN-WORK.
075231 DD072-EXIT.
075232     EXIT     SECTION.
075233*
075234 DD073-ADVANCE-CLN-BEG         SECTION.
075235*********************************
075236     ADD      1 TO WS-CLN-BEG.
075237 DD073-EXIT.
075238     EXIT     SECTION.
075239*
075240 DD074-RETREAT-CLN-FIN         SECTION.
075241*********************************
075242     SUBTRACT 1 FROM WS-CLN-FIN.
075243 DD074-EXIT.
075244     EXIT     SECTION.
075245*
075246 DD075-COPY-ONE-CLN-CHAR       SECTION.
075247*********************************
075248     COMPUTE  WS-SRC-IDX = WS-CLN-BEG + WS-Q - 1.
075249     MOVE     WS-CLN-CHAR (WS-SRC-IDX) TO WS-CLN-SAVE-CHAR (WS-Q).
075250 DD075-EXIT.
075251     EXIT     SECTION.
075252*
075400*    TITLE CASE - LOWER THE WHOLE FIELD VIA INSPECT CONVERTING,
075500*    THEN UPPER THE FIRST LETTER OF EACH WORD (A WORD STARTS AT
075600*    POSITION 1 AND AFTER EVERY SPACE).  NO FUNCTION IS USED.
075700*
075800 DD080-TITLECASE-SEGMENT      SECTION.
075900*********************************
076000     INSPECT  WS-CLN-TEXT
076100              CONVERTING WS-UPPER-ALPHA TO WS-LOWER-ALPHA.
076200     MOVE     "Y" TO WS-WORD-START-SW.
076300     PERFORM  DD081-TITLECASE-ONE-CHAR
076400              VARYING WS-Q FROM 1 BY 1 UNTIL WS-Q > WS-CLN-LEN.
076500 DD080-EXIT.
076600     EXIT     SECTION.
076700*
076800 DD081-TITLECASE-ONE-CHAR     SECTION.
076900*********************************
077000     IF       WS-AT-WORD-START AND WS-CLN-CHAR (WS-Q) TM-LETTER
077100              INSPECT WS-CLN-CHAR (WS-Q)
077200                      CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA
077300     END-IF.
077400     IF       WS-CLN-CHAR (WS-Q) = SPACE
077500              MOVE "Y" TO WS-WORD-START-SW
077600     ELSE
077700              MOVE "N" TO WS-WORD-START-SW
077800     END-IF.
077900 DD081-EXIT.
078000     EXIT     SECTION.
078100*
078200 EE010-ACCUM-KEYWORD          SECTION.
078300*********************************
078400     MOVE     "N" TO WS-FOUND-SW.
078500     IF       WS-KWD-COUNT > ZERO
078600              PERFORM EE011-SCAN-ONE-KWD
078700                      VARYING WS-KW-IDX FROM 1 BY 1
078800                      UNTIL   WS-KW-IDX > WS-KWD-COUNT
078900                      OR      WS-FOUND
079000     END-IF.
079100     IF       NOT WS-FOUND
079200              IF     WS-KWD-COUNT < 3000
079300                     ADD  1 TO WS-KWD-COUNT
079400                     SET  WS-KW-IDX TO WS-KWD-COUNT
079500                     MOVE WS-KWD-CANDIDATE TO
079600                          WS-KWD-WORD (WS-KW-IDX)
079700                     MOVE ZERO TO WS-KWD-OCCS  (WS-KW-IDX)
079800                                  WS-KWD-HOURS (WS-KW-IDX)
079900              ELSE
080000                     DISPLAY TM104
080100                     GO TO EE010-EXIT
080200              END-IF
080300     END-IF.
080400     ADD      1                TO WS-KWD-OCCS  (WS-KW-IDX).
080500     ADD      WS-CURRENT-HOURS TO WS-KWD-HOURS (WS-KW-IDX).
080600 EE010-EXIT.
080700     EXIT     SECTION.
080800*
080900 EE011-SCAN-ONE-KWD           SECTION.
081000*********************************
081100     IF       WS-KWD-WORD (WS-KW-IDX) = WS-KWD-CANDIDATE
081200              MOVE "Y" TO WS-FOUND-SW
081300     END-IF.
081400 EE011-EXIT.
081500     EXIT     SECTION.
081600*
081700*    BATCH FLOW STEP 7 - HOURS AND PERCENTAGES FOR EVERY LINE,
081800*    THEN DESCENDING SORT, THEN THE TOP-100 KEYWORD CAP.
081900*
082000 AA030-FINISH-ACCUMULATORS    SECTION.
082100*********************************
082200     COMPUTE  WS-GRAND-HOURS ROUNDED = WS-GRAND-MINS / 60.
082300     MOVE     WS-KWD-COUNT TO WS-KWD-TOTAL.
082400     PERFORM  FF010-CONV-ONE-CAT-HRS
082500              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-CAT-COUNT.
082600     PERFORM  FF020-CONV-ONE-ATY-HRS
082700              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-ATY-COUNT.
082800     PERFORM  FF030-CONV-ONE-KWD-HRS
082900              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-KWD-COUNT.
083000     PERFORM  FF040-CONV-ONE-MON-HRS
083100              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-MDT-COUNT.
083200 AA030-EXIT.
083300     EXIT     SECTION.
083400*
083500 FF010-CONV-ONE-CAT-HRS       SECTION.
083600*********************************
083700     SET      WS-CA-IDX TO WS-I.
083800     COMPUTE  WS-CAT-HOURS (WS-CA-IDX) ROUNDED =
083900              WS-CAT-MINS  (WS-CA-IDX) / 60.
084000     IF       WS-GRAND-HOURS > ZERO
084100              COMPUTE WS-CAT-PCT (WS-CA-IDX) ROUNDED =
084200                 (WS-CAT-HOURS (WS-CA-IDX) / WS-GRAND-HOURS) * 100
084300     ELSE
084400              MOVE ZERO TO WS-CAT-PCT (WS-CA-IDX)
084500     END-IF.
084600 FF010-EXIT.
084700     EXIT     SECTION.
084800*
084900 FF020-CONV-ONE-ATY-HRS       SECTION.
085000*********************************
085100     SET      WS-AT-IDX TO WS-I.
085200     COMPUTE  WS-ATY-HOURS (WS-AT-IDX) ROUNDED =
085300              WS-ATY-MINS  (WS-AT-IDX) / 60.
085400     IF       WS-GRAND-HOURS > ZERO
085500              COMPUTE WS-ATY-PCT (WS-AT-IDX) ROUNDED =
085600                 (WS-ATY-HOURS (WS-AT-IDX) / WS-GRAND-HOURS) * 100
085700     ELSE
085800              MOVE ZERO TO WS-ATY-PCT (WS-AT-IDX)
085900     END-IF.
086000 FF020-EXIT.
086100     EXIT     SECTION.
086200*
086300 FF030-CONV-ONE-KWD-HRS       SECTION.
086400*********************************
086500     SET      WS-KW-IDX TO WS-I.
086600     IF       WS-GRAND-HOURS > ZERO
086700              COMPUTE WS-KWD-PCT (WS-KW-IDX) ROUNDED =
086800                 (WS-KWD-HOURS (WS-KW-IDX) / WS-GRAND-HOURS) * 100
086900     ELSE
087000              MOVE ZERO TO WS-KWD-PCT (WS-KW-IDX)
087100     END-IF.
087200 FF030-EXIT.
087300     EXIT     SECTION.
087400*
087500 FF040-CONV-ONE-MON-HRS       SECTION.
087600*********************************
087700     SET      WS-MD-IDX TO WS-I.
087800     COMPUTE  WS-MDT-HOURS (WS-MD-IDX) ROUNDED =
087900              WS-MDT-MINS  (WS-MD-IDX) / 60.
088000 FF040-EXIT.
088100     EXIT     SECTION.
088200*
088300 AA040-SORT-TABLES            SECTION.
088400*********************************
088500     PERFORM  GG010-SORT-CAT-TBL.
088600     PERFORM  GG020-SORT-ATY-TBL.
088700     PERFORM  GG030-SORT-KWD-TBL.
088800     IF       WS-KWD-COUNT > 100
088900              MOVE 100 TO WS-KWD-COUNT
089000     END-IF.
089100 AA040-EXIT.
089200     EXIT     SECTION.
089300*
089400 GG010-SORT-CAT-TBL           SECTION.
089500*********************************
089600     MOVE     "Y" TO WS-SWAPPED-SW.
089700     PERFORM  GG011-CAT-PASS UNTIL NOT WS-SWAPPED.
089800 GG010-EXIT.
089900     EXIT     SECTION.
090000*
090100 GG011-CAT-PASS               SECTION.
090200*********************************
090300     MOVE     "N" TO WS-SWAPPED-SW.
090400     PERFORM  GG012-CAT-COMPARE
090500              VARYING WS-I FROM 1 BY 1
090600              UNTIL WS-I > WS-CAT-COUNT - 1.
090700 GG011-EXIT.
090800     EXIT     SECTION.
090900*
091000 GG012-CAT-COMPARE            SECTION.
091100*********************************
091200     IF       WS-CAT-HOURS (WS-I) < WS-CAT-HOURS (WS-I + 1)
091300              MOVE WS-CAT-ENTRY (WS-I)     TO WS-CAT-ENTRY-SAVE
091400              MOVE WS-CAT-ENTRY (WS-I + 1) TO WS-CAT-ENTRY (WS-I)
091500              MOVE WS-CAT-ENTRY-SAVE TO WS-CAT-ENTRY (WS-I + 1)
091600              MOVE "Y" TO WS-SWAPPED-SW
091700     END-IF.
091800 GG012-EXIT.
091900     EXIT     SECTION.
092000*
092100 GG020-SORT-ATY-TBL           SECTION.
092200*********************************
092300     MOVE     "Y" TO WS-SWAPPED-SW.
092400     PERFORM  GG021-ATY-PASS UNTIL NOT WS-SWAPPED.
092500 GG020-EXIT.
092600     EXIT     SECTION.
092700*
092800 GG021-ATY-PASS               SECTION.
092900*********************************
093000     MOVE     "N" TO WS-SWAPPED-SW.
093100     PERFORM  GG022-ATY-COMPARE
093200              VARYING WS-I FROM 1 BY 1
093300              UNTIL WS-I > WS-ATY-COUNT - 1.
093400 GG021-EXIT.
093500     EXIT     SECTION.
093600*
093700 GG022-ATY-COMPARE            SECTION.
093800*********************************
093900     IF       WS-ATY-HOURS (WS-I) < WS-ATY-HOURS (WS-I + 1)
094000              MOVE WS-ATY-ENTRY (WS-I)     TO WS-ATY-ENTRY-SAVE
094100              MOVE WS-ATY-ENTRY (WS-I + 1) TO WS-ATY-ENTRY (WS-I)
094200              MOVE WS-ATY-ENTRY-SAVE TO WS-ATY-ENTRY (WS-I + 1)
094300              MOVE "Y" TO WS-SWAPPED-SW
094400     END-IF.
094500 GG022-EXIT.
094600     EXIT     SECTION.
094700*
094800 GG030-SORT-KWD-TBL           SECTION.
094900*********************************
095000     MOVE     "Y" TO WS-SWAPPED-SW.
095100     PERFORM  GG031-KWD-PASS UNTIL NOT WS-SWAPPED.
095200 GG030-EXIT.
095300     EXIT     SECTION.
095400*
095500 GG031-KWD-PASS                SECTION.
095600*********************************
095700     MOVE     "N" TO WS-SWAPPED-SW.
095800     PERFORM  GG032-KWD-COMPARE
095900              VARYING WS-I FROM 1 BY 1
096000              UNTIL WS-I > WS-KWD-COUNT - 1.
096100 GG031-EXIT.
096200     EXIT     SECTION.
096300*
096400 GG032-KWD-COMPARE            SECTION.
096500*********************************
096600     IF       WS-KWD-HOURS (WS-I) < WS-KWD-HOURS (WS-I + 1)
096700              MOVE WS-KWD-ENTRY (WS-I)     TO WS-KWD-ENTRY-SAVE
096800              MOVE WS-KWD-ENTRY (WS-I + 1) TO WS-KWD-ENTRY (WS-I)
096900              MOVE WS-KWD-ENTRY-SAVE TO WS-KWD-ENTRY (WS-I + 1)
097000              MOVE "Y" TO WS-SWAPPED-SW
097100     END-IF.
097200 GG032-EXIT.
097300     EXIT     SECTION.
097400*
097500*    BATCH FLOW STEP 8 - WRITE THE REPORT.
097600*
097700 AA050-WRITE-REPORT           SECTION.
097800*********************************
097900     PERFORM  HH010-WRITE-BANNER.
098000     PERFORM  HH020-WRITE-OVERVIEW.
098100     PERFORM  HH030-WRITE-CAT-SECTION.
098200     PERFORM  HH040-WRITE-ATY-SECTION.
098300     PERFORM  HH050-WRITE-KWD-SECTION.
098400     PERFORM  HH060-WRITE-BULLETS.
098500     PERFORM  HH070-WRITE-TREND.
098600     MOVE     WS-BANNER-EQUALS TO TM-PROFILE-RECORD.
098700     WRITE    TM-PROFILE-RECORD.
098800 AA050-EXIT.
098900     EXIT     SECTION.
099000*
099100 HH010-WRITE-BANNER           SECTION.
099200*********************************
099300     MOVE     WS-BANNER-EQUALS TO TM-PROFILE-RECORD.
099400     WRITE    TM-PROFILE-RECORD.
099500     WRITE    TM-PROFILE-RECORD FROM WS-TITLE-LINE.
099600     MOVE     WS-BANNER-EQUALS TO TM-PROFILE-RECORD.
099700     WRITE    TM-PROFILE-RECORD.
099800     WRITE    TM-PROFILE-RECORD FROM WS-BLANK-LINE.
099900 HH010-EXIT.
100000     EXIT     SECTION.
100100*
100200 HH020-WRITE-OVERVIEW         SECTION.
100300*********************************
100400     WRITE    TM-PROFILE-RECORD FROM WS-SECTION-OVERVIEW.
100500     MOVE     WS-BANNER-DASHES TO TM-PROFILE-RECORD.
100600     WRITE    TM-PROFILE-RECORD.
100700     STRING   "Analysis period: " DELIMITED BY SIZE
100800              WS-MIN-DATE          DELIMITED BY SIZE
100900              " to "               DELIMITED BY SIZE
101000              WS-MAX-DATE          DELIMITED BY SIZE
101100              INTO WS-OVERVIEW-LINE-1.
101200     WRITE    TM-PROFILE-RECORD FROM WS-OVERVIEW-LINE-1.
101300     MOVE     WS-GRAND-HOURS TO WS-APPEND-DEC.
101400     MOVE     SPACES TO WS-OVERVIEW-LINE-2.
101500     MOVE     1 TO WS-BP.
101600     MOVE     WS-OVERVIEW-LINE-2 TO WS-BULLET-TEXT.
101700     STRING   "Total hours: " DELIMITED BY SIZE
101800              INTO WS-BULLET-TEXT WITH POINTER WS-BP.
101900     PERFORM  ZZ097-APPEND-DEC.
102000     MOVE     WS-TASK-CNT TO WS-APPEND-NUM.
102100     STRING   "   Total tasks: " DELIMITED BY SIZE
102200              INTO WS-BULLET-TEXT WITH POINTER WS-BP.
102300     PERFORM  ZZ095-APPEND-NUM.
102400     MOVE     WS-BULLET-TEXT (1:70) TO WS-OVERVIEW-LINE-2.
102500     WRITE    TM-PROFILE-RECORD FROM WS-OVERVIEW-LINE-2.
102600     COMPUTE  WS-DOCRATE ROUNDED =
102700              (WS-CMT-CNT / WS-TASK-CNT) * 100.
102800     MOVE     SPACES TO WS-BULLET-TEXT.
102900     MOVE     1 TO WS-BP.
103000     MOVE     WS-CMT-CNT TO WS-APPEND-NUM.
103100     STRING   "Tasks with descriptions: " DELIMITED BY SIZE
103200              INTO WS-BULLET-TEXT WITH POINTER WS-BP.
103300     PERFORM  ZZ095-APPEND-NUM.
103400     MOVE     WS-DOCRATE TO WS-APPEND-NUM.
103500     STRING   " (" DELIMITED BY SIZE INTO WS-BULLET-TEXT
103600              WITH POINTER WS-BP.
103700     PERFORM  ZZ095-APPEND-NUM.
103800     STRING   "%)" DELIMITED BY SIZE INTO WS-BULLET-TEXT
103900              WITH POINTER WS-BP.
104000     MOVE     WS-BULLET-TEXT (1:70) TO WS-OVERVIEW-LINE-3.
104100     WRITE    TM-PROFILE-RECORD FROM WS-OVERVIEW-LINE-3.
104200     MOVE     SPACES TO WS-BULLET-TEXT.
104300     MOVE     1 TO WS-BP.
104400     MOVE     WS-KWD-TOTAL TO WS-APPEND-NUM.
104500     STRING   "Unique keywords: " DELIMITED BY SIZE
104600              INTO WS-BULLET-TEXT WITH POINTER WS-BP.
104700     PERFORM  ZZ095-APPEND-NUM.
104800     MOVE     WS-BULLET-TEXT (1:70) TO WS-OVERVIEW-LINE-4.
104900     WRITE    TM-PROFILE-RECORD FROM WS-OVERVIEW-LINE-4.
105000     WRITE    TM-PROFILE-RECORD FROM WS-BLANK-LINE.
105100 HH020-EXIT.
105200     EXIT     SECTION.
105300*
105400 HH030-WRITE-CAT-SECTION      SECTION.
105500*********************************
105600     WRITE    TM-PROFILE-RECORD FROM WS-SECTION-CAT.
105700     MOVE     WS-BANNER-DASHES TO TM-PROFILE-RECORD.
105800     WRITE    TM-PROFILE-RECORD.
105900     WRITE    TM-PROFILE-RECORD FROM WS-CAT-HDR-LINE.
106000     PERFORM  HH031-WRITE-ONE-CAT-LINE
106100              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-CAT-COUNT.
106200     WRITE    TM-PROFILE-RECORD FROM WS-BLANK-LINE.
106300 HH030-EXIT.
106400     EXIT     SECTION.
106500*
106600 HH031-WRITE-ONE-CAT-LINE     SECTION.
106700*********************************
106800     SET      WS-CA-IDX TO WS-I.
106900     MOVE     WS-CAT-LABEL (WS-CA-IDX) TO WS-CPL-LABEL.
107000     MOVE     WS-CAT-HOURS (WS-CA-IDX) TO WS-CPL-HOURS.
107100     MOVE     WS-CAT-PCT   (WS-CA-IDX) TO WS-CPL-PCT.
107200     MOVE     WS-CAT-TASKS (WS-CA-IDX) TO WS-CPL-TASKS.
107300     WRITE    TM-PROFILE-RECORD FROM WS-CAT-PRT-LINE.
107400 HH031-EXIT.
107500     EXIT     SECTION.
107600*
107700 HH040-WRITE-ATY-SECTION      SECTION.
107800*********************************
107900     WRITE    TM-PROFILE-RECORD FROM WS-SECTION-ATY.
108000     MOVE     WS-BANNER-DASHES TO TM-PROFILE-RECORD.
108100     WRITE    TM-PROFILE-RECORD.
108200     WRITE    TM-PROFILE-RECORD FROM WS-CAT-HDR-LINE.
108300     PERFORM  HH041-WRITE-ONE-ATY-LINE
108400              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-ATY-COUNT.
108500     WRITE    TM-PROFILE-RECORD FROM WS-BLANK-LINE.
108600 HH040-EXIT.
108700     EXIT     SECTION.
108800*
108900 HH041-WRITE-ONE-ATY-LINE     SECTION.
109000*********************************
109100     SET      WS-AT-IDX TO WS-I.
109200     MOVE     WS-ATY-LABEL (WS-AT-IDX) TO WS-CPL-LABEL.
109300     MOVE     WS-ATY-HOURS (WS-AT-IDX) TO WS-CPL-HOURS.
109400     MOVE     WS-ATY-PCT   (WS-AT-IDX) TO WS-CPL-PCT.
109500     MOVE     WS-ATY-TASKS (WS-AT-IDX) TO WS-CPL-TASKS.
109600     WRITE    TM-PROFILE-RECORD FROM WS-CAT-PRT-LINE.
109700 HH041-EXIT.
109800     EXIT     SECTION.
109900*
110000 HH050-WRITE-KWD-SECTION      SECTION.
110100*********************************
110200     MOVE     WS-TOP-N TO WS-TOPN.
110300     IF       WS-KWD-COUNT < WS-TOPN
110400              MOVE WS-KWD-COUNT TO WS-TOPN
110500     END-IF.
110600     MOVE     SPACES TO WS-SECTION-KWD.
110700     MOVE     1 TO WS-BP.
110800     MOVE     WS-TOPN TO WS-APPEND-NUM.
110900     MOVE     WS-SECTION-KWD TO WS-BULLET-TEXT.
111000     STRING   "TOP " DELIMITED BY SIZE INTO WS-BULLET-TEXT
111100              WITH POINTER WS-BP.
111200     PERFORM  ZZ095-APPEND-NUM.
111300     STRING   " TOPICS/PROJECTS (by time spent)" DELIMITED BY SIZE
111400              INTO WS-BULLET-TEXT WITH POINTER WS-BP.
111500     MOVE     WS-BULLET-TEXT (1:40) TO WS-SECTION-KWD.
111600     WRITE    TM-PROFILE-RECORD FROM WS-SECTION-KWD.
111700     MOVE     WS-BANNER-DASHES TO TM-PROFILE-RECORD.
111800     WRITE    TM-PROFILE-RECORD.
111900     WRITE    TM-PROFILE-RECORD FROM WS-KWD-HDR-LINE.
112000     PERFORM  HH051-WRITE-ONE-KWD-LINE
112100              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TOPN.
112200     WRITE    TM-PROFILE-RECORD FROM WS-BLANK-LINE.
112300 HH050-EXIT.
112400     EXIT     SECTION.
112500*
112600 HH051-WRITE-ONE-KWD-LINE     SECTION.
112700*********************************
112800     SET      WS-KW-IDX TO WS-I.
112900     MOVE     WS-KWD-WORD  (WS-KW-IDX) TO WS-KPL-WORD.
113000     MOVE     WS-KWD-HOURS (WS-KW-IDX) TO WS-KPL-HOURS.
113100     MOVE     WS-KWD-PCT   (WS-KW-IDX) TO WS-KPL-PCT.
113200     MOVE     WS-KWD-OCCS  (WS-KW-IDX) TO WS-KPL-OCCS.
113300     WRITE    TM-PROFILE-RECORD FROM WS-KWD-PRT-LINE.
113400 HH051-EXIT.
113500     EXIT     SECTION.
113600*
113700*    SUGGESTED ROLE DESCRIPTION BULLETS - EMITTED ONLY WHEN THEIR
113800*    OWN CONDITION HOLDS.  ONE BULLET PER LINE, BUILT IN
113900*    WS-BULLET-TEXT VIA THE ZZ0xx STRING-BUILD HELPERS BELOW.
114000*
114100 HH060-WRITE-BULLETS          SECTION.
114200*********************************
114300     WRITE    TM-PROFILE-RECORD FROM WS-SECTION-BULLETS.
114400     MOVE     WS-BANNER-DASHES TO TM-PROFILE-RECORD.
114500     WRITE    TM-PROFILE-RECORD.
114600     IF       WS-CAT-COUNT >= 2
114700              PERFORM HH061-BULLET-PRIMARY-AREAS
114800              PERFORM HH062-BULLET-TIME-ALLOCATION
114900     END-IF.
115000     PERFORM  HH063-BUILD-ELIGIBLE-KWDS.
115100     IF       WS-ELIG-COUNT >= 5
115200              PERFORM HH064-BULLET-TECH-AREAS
115300     END-IF.
115400     IF       WS-ELIG-COUNT >= 10
115500              PERFORM HH065-BULLET-ADDITIONAL-EXP
115600     END-IF.
115700     IF       WS-GRAND-HOURS > ZERO
115800              PERFORM HH066-BULLET-COMPLETED-TASKS
115900     END-IF.
116000     PERFORM  HH067-BULLET-WORKED-ACROSS.
116100     WRITE    TM-PROFILE-RECORD FROM WS-BLANK-LINE.
116200 HH060-EXIT.
116300     EXIT     SECTION.
116400*
116500 HH061-BULLET-PRIMARY-AREAS   SECTION.
116600*********************************
116700     MOVE     SPACES TO WS-BULLET-TEXT.
116800     MOVE     1 TO WS-BP.
116900     STRING   "- Primary work areas: " DELIMITED BY SIZE
117000              INTO WS-BULLET-TEXT WITH POINTER WS-BP.
117100     MOVE     WS-CAT-COUNT TO WS-TOPN.
117200     IF       WS-TOPN > 3
117300              MOVE 3 TO WS-TOPN
117400     END-IF.
117500     PERFORM  HH061A-APPEND-ONE-CAT-NAME
117600              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TOPN.
117700     WRITE    TM-PROFILE-RECORD FROM WS-BULLET-TEXT (1:70).
117800 HH061-EXIT.
117900     EXIT     SECTION.
118000*
118100 HH061A-APPEND-ONE-CAT-NAME   SECTION.
118200*********************************
118300     IF       WS-I > 1
118400              STRING ", " DELIMITED BY SIZE INTO WS-BULLET-TEXT
118500                     WITH POINTER WS-BP
118600     END-IF.
118700     SET      WS-CA-IDX TO WS-I.
118800     MOVE     WS-CAT-LABEL (WS-CA-IDX) TO WS-APPEND-SRC.
118900     PERFORM  ZZ090-APPEND-TRIMMED.
119000 HH061A-EXIT.
119100     EXIT     SECTION.
119200*
119300 HH062-BULLET-TIME-ALLOCATION SECTION.
119400*********************************
119500     MOVE     SPACES TO WS-BULLET-TEXT.
119600     MOVE     1 TO WS-BP.
119700     STRING   "- Time allocation: " DELIMITED BY SIZE
119800              INTO WS-BULLET-TEXT WITH POINTER WS-BP.
119900     MOVE     WS-CAT-COUNT TO WS-TOPN.
120000     IF       WS-TOPN > 3
120100              MOVE 3 TO WS-TOPN
120200     END-IF.
120300     PERFORM  HH062A-APPEND-ONE-ALLOC
120400              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TOPN.
120500     WRITE    TM-PROFILE-RECORD FROM WS-BULLET-TEXT (1:70).
120600 HH062-EXIT.
120700     EXIT     SECTION.
120800*
120900 HH062A-APPEND-ONE-ALLOC      SECTION.
121000*********************************
121100     IF       WS-I > 1
121200              STRING ", " DELIMITED BY SIZE INTO WS-BULLET-TEXT
121300                     WITH POINTER WS-BP
121400     END-IF.
121500     SET      WS-CA-IDX TO WS-I.
121600     MOVE     WS-CAT-LABEL (WS-CA-IDX) TO WS-APPEND-SRC.
121700     PERFORM  ZZ090-APPEND-TRIMMED.
121800     COMPUTE  WS-PCT-WHOLE ROUNDED = WS-CAT-PCT (WS-CA-IDX).
121900     MOVE     WS-PCT-WHOLE TO WS-APPEND-NUM.
122000     STRING   " (" DELIMITED BY SIZE INTO WS-BULLET-TEXT
122100              WITH POINTER WS-BP.
122200     PERFORM  ZZ095-APPEND-NUM.
122300     STRING   "%)" DELIMITED BY SIZE INTO WS-BULLET-TEXT
122400              WITH POINTER WS-BP.
122500 HH062A-EXIT.
122600     EXIT     SECTION.
122700*
122800*    ELIGIBLE KEYWORDS = THE FIRST 10 RANKED KEYWORDS WHOSE HOURS
122900*    EXCEED 1 - NOT THE FIRST 10 SURVIVORS OF ANY OTHER FILTER.
123000*
123100 HH063-BUILD-ELIGIBLE-KWDS    SECTION.
123200*********************************
123300     MOVE     ZERO TO WS-ELIG-COUNT.
123400     MOVE     WS-KWD-COUNT TO WS-TOPN.
123500     IF       WS-TOPN > 10
123600              MOVE 10 TO WS-TOPN
123700     END-IF.
123800     PERFORM  HH063A-TEST-ONE-KWD
123900              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TOPN.
124000 HH063-EXIT.
124100     EXIT     SECTION.
124200*
124300 HH063A-TEST-ONE-KWD          SECTION.
124400*********************************
124500     SET      WS-KW-IDX TO WS-I.
124600     IF       WS-KWD-HOURS (WS-KW-IDX) > 1
124700              ADD  1 TO WS-ELIG-COUNT
124800              SET  WS-EL-IDX TO WS-ELIG-COUNT
124900              MOVE WS-I TO WS-ELIG-IDX (WS-EL-IDX)
125000     END-IF.
125100 HH063A-EXIT.
125200     EXIT     SECTION.
125300*
125400 HH064-BULLET-TECH-AREAS      SECTION.
125500*********************************
125600     MOVE     SPACES TO WS-BULLET-TEXT.
125700     MOVE     1 TO WS-BP.
125800     STRING   "- Key technical areas: " DELIMITED BY SIZE
125900              INTO WS-BULLET-TEXT WITH POINTER WS-BP.
126000     PERFORM  HH064A-APPEND-ONE-ELIG
126100              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 5.
126200     WRITE    TM-PROFILE-RECORD FROM WS-BULLET-TEXT (1:70).
126300 HH064-EXIT.
126400     EXIT     SECTION.
126500*
126600 HH064A-APPEND-ONE-ELIG       SECTION.
126700*********************************
126800     IF       WS-I > 1
126900              STRING ", " DELIMITED BY SIZE INTO WS-BULLET-TEXT
127000                     WITH POINTER WS-BP
127100     END-IF.
127200     SET      WS-EL-IDX TO WS-I.
127300     SET      WS-KW-IDX TO WS-ELIG-IDX (WS-EL-IDX).
127400     MOVE     WS-KWD-WORD (WS-KW-IDX) TO WS-APPEND-SRC.
127500     PERFORM  ZZ090-APPEND-TRIMMED.
127600 HH064A-EXIT.
127700     EXIT     SECTION.
127800*
127900 HH065-BULLET-ADDITIONAL-EXP  SECTION.
128000*********************************
128100     MOVE     SPACES TO WS-BULLET-TEXT.
128200     MOVE     1 TO WS-BP.
128300     STRING   "- Additional experience: " DELIMITED BY SIZE
128400              INTO WS-BULLET-TEXT WITH POINTER WS-BP.
128500     PERFORM  HH065A-APPEND-ONE-ELIG
128600              VARYING WS-I FROM 6 BY 1 UNTIL WS-I > 10.
128700     WRITE    TM-PROFILE-RECORD FROM WS-BULLET-TEXT (1:70).
128800 HH065-EXIT.
128900     EXIT     SECTION.
129000*
129100 HH065A-APPEND-ONE-ELIG       SECTION.
129200*********************************
129300     IF       WS-I > 6
129400              STRING ", " DELIMITED BY SIZE INTO WS-BULLET-TEXT
129500                     WITH POINTER WS-BP
129600     END-IF.
129700     SET      WS-EL-IDX TO WS-I.
129800     SET      WS-KW-IDX TO WS-ELIG-IDX (WS-EL-IDX).
129900     MOVE     WS-KWD-WORD (WS-KW-IDX) TO WS-APPEND-SRC.
130000     PERFORM  ZZ090-APPEND-TRIMMED.
130100 HH065A-EXIT.
130200     EXIT     SECTION.
130300*
130400 HH066-BULLET-COMPLETED-TASKS SECTION.
130500*********************************
130600     MOVE     SPACES TO WS-BULLET-TEXT.
130700     MOVE     1 TO WS-BP.
130800     MOVE     WS-TASK-CNT TO WS-APPEND-NUM.
130900     STRING   "- Completed " DELIMITED BY SIZE
131000              INTO WS-BULLET-TEXT WITH POINTER WS-BP.
131100     PERFORM  ZZ095-APPEND-NUM.
131200     COMPUTE  WS-HOURS-WHOLE ROUNDED = WS-GRAND-HOURS.
131300     MOVE     WS-HOURS-WHOLE TO WS-APPEND-NUM.
131400     STRING   " tasks over " DELIMITED BY SIZE
131500              INTO WS-BULLET-TEXT WITH POINTER WS-BP.
131600     PERFORM  ZZ095-APPEND-NUM.
131700     COMPUTE  WS-AVG-HOURS ROUNDED = WS-GRAND-HOURS / WS-TASK-CNT.
131800     MOVE     WS-AVG-HOURS TO WS-APPEND-DEC.
131900     STRING   " hours (avg " DELIMITED BY SIZE
132000              INTO WS-BULLET-TEXT WITH POINTER WS-BP.
132100     PERFORM  ZZ097-APPEND-DEC.
132200     STRING   "h per task)" DELIMITED BY SIZE
132300              INTO WS-BULLET-TEXT WITH POINTER WS-BP.
132400     WRITE    TM-PROFILE-RECORD FROM WS-BULLET-TEXT (1:70).
132500 HH066-EXIT.
132600     EXIT     SECTION.
132700*
132800 HH067-BULLET-WORKED-ACROSS   SECTION.
132900*********************************
133000     MOVE     SPACES TO WS-BULLET-TEXT.
133100     MOVE     1 TO WS-BP.
133200     MOVE     WS-KWD-TOTAL TO WS-APPEND-NUM.
133300     STRING   "- Worked across " DELIMITED BY SIZE
133400              INTO WS-BULLET-TEXT WITH POINTER WS-BP.
133500     PERFORM  ZZ095-APPEND-NUM.
133600     STRING   " different topics/systems/projects"
133700              DELIMITED BY SIZE
133800              INTO WS-BULLET-TEXT WITH POINTER WS-BP.
133900     WRITE    TM-PROFILE-RECORD FROM WS-BULLET-TEXT (1:70).
134000 HH067-EXIT.
134100     EXIT     SECTION.
134200*
134300 HH070-WRITE-TREND            SECTION.
134400*********************************
134500     WRITE    TM-PROFILE-RECORD FROM WS-SECTION-TREND.
134600     MOVE     WS-BANNER-DASHES TO TM-PROFILE-RECORD.
134700     WRITE    TM-PROFILE-RECORD.
134800     WRITE    TM-PROFILE-RECORD FROM WS-MON-HDR-LINE.
134900     PERFORM  HH071-WRITE-ONE-MON-LINE
135000              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-MDT-COUNT.
135100     WRITE    TM-PROFILE-RECORD FROM WS-BLANK-LINE.
135200 HH070-EXIT.
135300     EXIT     SECTION.
135400*
135500 HH071-WRITE-ONE-MON-LINE     SECTION.
135600*********************************
135700     SET      WS-MD-IDX TO WS-I.
135800     MOVE     WS-MDT-PERIOD (WS-MD-IDX) TO WS-MPL-PERIOD.
135900     MOVE     WS-MDT-HOURS  (WS-MD-IDX) TO WS-MPL-HOURS.
136000     MOVE     WS-MDT-TASKS  (WS-MD-IDX) TO WS-MPL-TASKS.
136100     WRITE    TM-PROFILE-RECORD FROM WS-MON-PRT-LINE.
136200 HH071-EXIT.
136300     EXIT     SECTION.
136400*
136500*    GENERAL PURPOSE STRING HELPERS - APPEND A TRIMMED ALPHA FIELD
136600*    OR A TRIMMED NUMERIC-EDITED FIELD TO WS-BULLET-TEXT AT WS-BP.
136700*
136800 ZZ090-APPEND-TRIMMED         SECTION.
136900*********************************
137000     MOVE     35 TO WS-NLEN.
137100     PERFORM  ZZ091-TRIM-BACK
137200              UNTIL WS-NLEN = 0
137300              OR    WS-APPEND-SRC (WS-NLEN:1) NOT = SPACE.
137400     IF       WS-NLEN > 0
137500              STRING WS-APPEND-SRC (1:WS-NLEN) DELIMITED BY SIZE
137600                     INTO WS-BULLET-TEXT WITH POINTER WS-BP
137700     END-IF.
137800 ZZ090-EXIT.
137900     EXIT     SECTION.
138000*
138100 ZZ091-TRIM-BACK              SECTION.
138200*********************************
138300     SUBTRACT 1 FROM WS-NLEN.
138400 ZZ091-EXIT.
138500     EXIT     SECTION.
138600*
138700 ZZ095-APPEND-NUM             SECTION.
138800*********************************
138900     MOVE     1 TO WS-NPOS.
139000     PERFORM  ZZ096-NUM-FORWARD
139100              UNTIL WS-NPOS > 10
139200              OR    WS-APPEND-NUM (WS-NPOS:1) NOT = SPACE.
139300     IF       WS-NPOS <= 10
139400              COMPUTE WS-NLEN = 11 - WS-NPOS
139500              STRING  WS-APPEND-NUM (WS-NPOS:WS-NLEN)
139600                      DELIMITED BY SIZE
139700                      INTO WS-BULLET-TEXT WITH POINTER WS-BP
139800     END-IF.
139900 ZZ095-EXIT.
140000     EXIT     SECTION.
140100*
140200 ZZ096-NUM-FORWARD            SECTION.
140300*********************************
140400     ADD      1 TO WS-NPOS.
140500 ZZ096-EXIT.
140600     EXIT     SECTION.
140610*
140620*    SAME AS ZZ095 ABOVE BUT FOR THE ONE-DECIMAL HOURS FIELD -
140630*    ADDED SO "TOTAL HOURS" AND "AVG ... H PER TASK" SHOW THEIR
140640*    DECIMAL DIGIT INSTEAD OF BEING TRUNCATED TO A WHOLE NUMBER.
140650 ZZ097-APPEND-DEC             SECTION.
140660*********************************
140670     MOVE     1 TO WS-NPOS.
140680     PERFORM  ZZ098-DEC-FORWARD
140690              UNTIL WS-NPOS > 10
140700              OR    WS-APPEND-DEC (WS-NPOS:1) NOT = SPACE.
140710     IF       WS-NPOS <= 10
140720              COMPUTE WS-NLEN = 11 - WS-NPOS
140730              STRING  WS-APPEND-DEC (WS-NPOS:WS-NLEN)
140740                      DELIMITED BY SIZE
140750                      INTO WS-BULLET-TEXT WITH POINTER WS-BP
140760     END-IF.
140770 ZZ097-EXIT.
140780     EXIT     SECTION.
140790*
140860 ZZ098-DEC-FORWARD            SECTION.
140870*********************************
140880     ADD      1 TO WS-NPOS.
140890 ZZ098-EXIT.
140895     EXIT     SECTION.
140896*
140900*    ZERO-RECORD CASE - NO RECORDS SURVIVED THE FILTER (SEE CHANGE
140910*    08/09/14).  WRITE ONLY THE ERROR LINE, SKIP EVERY OTHER
140920*    SECTION.
140930*
141200 AA025-WRITE-ZERO-REPORT      SECTION.
141300*********************************
141400     DISPLAY  TM103.
141500     MOVE     TM103 (7:53) TO TM-PROFILE-RECORD.
141600     WRITE    TM-PROFILE-RECORD.
141700 AA025-EXIT.
141800     EXIT     SECTION.
141900*
142000 AA900-CLOSE-DOWN             SECTION.
142100*********************************
142200     CLOSE    TM-PROFILE-FILE.
142300     DISPLAY  WS-PROG-NAME " RECORDS READ    " WS-REC-CNT.
142400     DISPLAY  WS-PROG-NAME " RECORDS SELECTED" WS-SEL-CNT.
142500 AA900-EXIT.
142600     EXIT     SECTION.
