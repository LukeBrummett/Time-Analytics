000100 IDENTIFICATION DIVISION.
000200*================================
000300 PROGRAM-ID.         TMANLYS.
000400 AUTHOR.             R D FORSYTH.
000500 INSTALLATION.       KESTREL SYSTEMS - DATA PROCESSING DEPT.
000600 DATE-WRITTEN.       14/03/1985.
000700 DATE-COMPILED.
000800 SECURITY.           COPYRIGHT (C) 1985-2026 KESTREL SYSTEMS.
000900*                    FOR INTERNAL USE ONLY - SEE COPYING FOR
001000*                    TERMS COVERING THE REST OF THE KESTREL SUITE.
001100*
001200*****************************************************************
001300*                                                               *
001400*              TEAM ENABLEMENT HOURS ANALYSIS                   *
001500*                                                               *
001600*****************************************************************
001700*
001800*    REMARKS.          READS THE TIME TRACKING EXTRACT AND THE
001900*                      TEAM MAPPING FILES AND PRODUCES THE
002000*                      ENABLEMENT HOURS REPORT - HOURS BY TEAM,
002100*                      BY PERSON AND BY MONTH.  SOURCED FROM THE
002200*                      OLD "WHO HELPED WHOM" LISTING THAT USED
002300*                      TO BE RUN BY HAND FROM THE TIMESHEETS.
002400*
002500*    VERSION.          SEE WS-PROG-NAME IN WORKING-STORAGE.
002600*
002700*    CALLED MODULES.   NONE.
002800*
002900*    FILES USED.
003000*                      TR-TIME-FILE.  TIME TRACKING EXTRACT.
003100*                      TM-TEAM-FILE.  TEAM MAPPING - MEMBERS.
003200*                      EC-CAT-FILE.   TEAM MAPPING - ENABLEMENT
003300*                                     CATEGORY NAMES.
003400*                      TM-RPT-FILE.   ENABLEMENT HOURS REPORT.
003500*
003600*    ERROR MESSAGES USED.
003700*                      TM001 - TM006.
003800*
003900* CHANGES:
004000* 14/03/85 RDF -  1.00 CREATED - FIRST CUT, TEAM TOTALS ONLY.
004100* 02/09/85 RDF -  1.01 ADDED PERSON BREAKDOWN PER J SMITH REQUEST.
004200* 21/11/87 RDF -  1.02 MONTHLY BREAKDOWN ADDED - RUN TOO SLOW,
004300*                      REWROTE TABLE SEARCH AS LINEAR NOT BINARY.
004400* 09/06/91 JKM -  1.03 INCREASED PERSON TABLE FROM 300 TO 600.
004500* 30/01/94 JKM -  1.04 SORT ON HOURS DESCENDING WAS ASCENDING -
004600*                      SWAPPED COMPARE, TICKET TM-94-017.
004700* 17/08/98 SPO -  1.05 Y2K - DATE WINDOW COMPARE ASSUMED 2-DIGIT
004800*                      YEAR, NOW COMPARES FULL CCYY-MM-DD TEXT.
004900* 04/02/99 SPO -  1.06 Y2K - CONFIRMED ISO WEEK ROUTINE SAFE
005000*                      ACROSS THE CENTURY BOUNDARY. NO CHANGE.
005100* 11/07/06 CWT -  1.07 PERSON TABLE NOW 2000 ENTRIES - ONE TABLE
005200*                      PER PERSON NOT PER (PERSON,TEAM) - A
005300*                      PERSON HAS ONLY ONE TEAM ANYWAY.
005400* 19/03/13 CWT -  1.08 ADDED WEEKLY ACCUMULATION FOR THE TREND
005500*                      CHARTING SPREADSHEET MACRO (SEE TM-13-04).
005600* 02/10/25 LBP -  1.09 RENAMED OFF THE OLD MASTER/TRANS FILES -
005700*                      NOW FEEDS OFF THE TIME TRACKING EXTRACT
005800*                      PER THE ANALYTICS REWRITE BRIEF.
005900* 09/03/26 LBP -  1.10 ADDED OPTIONAL DATE WINDOW PARAMETERS AND
006000*                      REWORKED EVERY LOOP BACK TO OUT-OF-LINE
006100*                      PERFORMS - THE IN-LINE PERFORM/END-PERFORM
006200*                      STYLE DOES NOT MATCH HOUSE STANDARDS.
006300*
006400 ENVIRONMENT DIVISION.
006500*================================
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     CLASS TM-LETTER    IS "A" THRU "Z" "a" THRU "z"
007000     CLASS TM-DIGIT     IS "0" THRU "9"
007100     UPSI-0 IS TM-DEBUG-SWITCH.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400 COPY "seltmtim.cob".
007500 COPY "seltmmap.cob".
007600 COPY "seltmcat.cob".
007700     SELECT  TM-RPT-FILE     ASSIGN       RPTFILE
007800                             ORGANIZATION LINE SEQUENTIAL
007900                             STATUS       TM-RPT-STATUS.
008000*
008100 DATA DIVISION.
008200*================================
008300 FILE SECTION.
008400 COPY "fdtmtim.cob".
008500 COPY "fdtmmap.cob".
008600 COPY "fdtmcat.cob".
008700 FD  TM-RPT-FILE.
008800 01  TM-RPT-RECORD           PIC X(90).
008900*
009000 WORKING-STORAGE SECTION.
009100*-----------------------
009200 77  WS-PROG-NAME            PIC X(17) VALUE "TMANLYS (1.10)".
009300*
009400 COPY "wstmtbl.cob".
009500*
009600 01  WS-FILE-STATUS.
009700     03  TR-TIME-STATUS      PIC XX      VALUE "00".
009800     03  TM-TEAM-STATUS      PIC XX      VALUE "00".
009900     03  EC-CAT-STATUS       PIC XX      VALUE "00".
010000     03  TM-RPT-STATUS       PIC XX      VALUE "00".
010100*
010200 01  WS-SWITCHES.
010300     03  WS-EOF-SW           PIC X       VALUE "N".
010400         88  WS-AT-EOF                   VALUE "Y".
010500     03  WS-SWAPPED-SW       PIC X       VALUE "N".
010600         88  WS-SWAPPED                  VALUE "Y".
010700     03  WS-WINDOW-SW        PIC X       VALUE "N".
010800         88  WS-WINDOWED                 VALUE "Y".
010900*
011000 01  WS-COUNTERS.
011100     03  WS-REC-CNT          PIC 9(7)    COMP.
011200     03  WS-SEL-CNT          PIC 9(7)    COMP.
011300     03  WS-I                PIC 9(4)    COMP.
011400     03  WS-J                PIC 9(4)    COMP.
011500     03  WS-K                PIC 9(4)    COMP.
011600*
011700 01  WS-DATE-WINDOW.
011800     03  WS-START-DATE-PARM  PIC X(10)   VALUE SPACES.
011900     03  WS-END-DATE-PARM    PIC X(10)   VALUE SPACES.
012000*
012100 01  WS-TEAM-TBL.
012200     03  WS-TEAM-COUNT       PIC 9(3)    COMP.
012300     03  WS-TEAM-ENTRY       OCCURS 100 TIMES
012400                             INDEXED BY WS-TE-IDX.
012500         05  WS-TEAM-NM      PIC X(20).
012600         05  WS-TEAM-MINS    PIC S9(9)   COMP-3.
012700         05  WS-TEAM-SESS    PIC S9(7)   COMP-3.
012800         05  WS-TEAM-HOURS   PIC S9(7)V99 COMP-3.
012900 01  WS-TEAM-ENTRY-SAVE      PIC X(20)V9(9)V9(7)V9(7)V99.
013000*
013100 01  WS-PERSON-TBL.
013200     03  WS-PERS-COUNT       PIC 9(4)    COMP.
013300     03  WS-PERS-ENTRY       OCCURS 2000 TIMES
013400                             INDEXED BY WS-PE-IDX.
013500         05  WS-PERS-NM      PIC X(30).
013600         05  WS-PERS-TEAM    PIC X(20).
013700         05  WS-PERS-MINS    PIC S9(9)   COMP-3.
013800         05  WS-PERS-SESS    PIC S9(7)   COMP-3.
013900         05  WS-PERS-HOURS   PIC S9(7)V99 COMP-3.
014000 01  WS-PERS-ENTRY-SAVE.
014100     03  FILLER              PIC X(30).
014200     03  FILLER              PIC X(20).
014300     03  FILLER              PIC S9(9)   COMP-3.
014400     03  FILLER              PIC S9(7)   COMP-3.
014500     03  FILLER              PIC S9(7)V99 COMP-3.
014600*
014700 01  WS-MONTH-TBL.
014800     03  WS-MON-COUNT        PIC 9(4)    COMP.
014900     03  WS-MON-ENTRY        OCCURS 1000 TIMES
015000                             INDEXED BY WS-MO-IDX.
015100         05  WS-MON-TEAM     PIC X(20).
015200         05  WS-MON-PERIOD   PIC X(7).
015300         05  WS-MON-MINS     PIC S9(9)   COMP-3.
015400         05  WS-MON-HOURS    PIC S9(7)V99 COMP-3.
015500 01  WS-MON-ENTRY-SAVE.
015600     03  FILLER              PIC X(20).
015700     03  FILLER              PIC X(7).
015800     03  FILLER              PIC S9(9)   COMP-3.
015900     03  FILLER              PIC S9(7)V99 COMP-3.
016000*
016100*    WEEKLY ACCUMULATION - NOT PRINTED IN THIS REPORT, KEPT FOR
016200*    THE TREND SPREADSHEET MACRO THAT PICKS IT UP SEPARATELY
016300*    (SEE CHANGE 19/03/13).  NO COBOL CONSUMER OF ITS OWN.
016400*
016500 01  WS-WEEK-TBL.
016600     03  WS-WEK-COUNT        PIC 9(4)    COMP.
016700     03  WS-WEK-ENTRY        OCCURS 500 TIMES
016800                             INDEXED BY WS-WK-IDX.
016900         05  WS-WEK-TEAM     PIC X(20).
017000         05  WS-WEK-PERIOD   PIC X(7).
017100         05  WS-WEK-MINS     PIC S9(9)   COMP-3.
017200         05  WS-WEK-HOURS    PIC S9(7)V99 COMP-3.
017300*
017400*    ISO-8601 WEEK NUMBER WORK AREA.  NO INTRINSIC FUNCTIONS ARE
017500*    USED - WEEKDAY IS BY ZELLER'S CONGRUENCE, WEEK NUMBER BY
017600*    THE STANDARD (DOY - ISO-WEEKDAY + 10) / 7 RULE.
017700*
017800 01  WS-ISO-WORK.
017900     03  WS-ISO-YEAR         PIC 9(4)    COMP.
018000     03  WS-ISO-WEEK         PIC 99      COMP.
018100     03  WS-ZY               PIC S9(4)   COMP.
018200     03  WS-ZM               PIC S9(2)   COMP.
018300     03  WS-ZJ               PIC S9(4)   COMP.
018400     03  WS-ZK               PIC S9(4)   COMP.
018500     03  WS-ZT1              PIC S9(4)   COMP.
018600     03  WS-ZT2              PIC S9(4)   COMP.
018700     03  WS-ZT3              PIC S9(4)   COMP.
018800     03  WS-ZH-RAW           PIC S9(6)   COMP.
018900     03  WS-ZH               PIC S9(4)   COMP.
019000     03  WS-DOY              PIC 9(3)    COMP.
019100     03  WS-WEEK-RAW         PIC S9(3)   COMP.
019200     03  WS-LEAP-SW          PIC X       VALUE "N".
019300         88  WS-IS-LEAP                  VALUE "Y".
019400     03  WS-WIY              PIC 99      COMP.
019500     03  WS-WD-Y             PIC 9(4)    COMP.
019600     03  WS-WD-M             PIC 9(2)    COMP.
019700     03  WS-WD-D             PIC 9(2)    COMP.
019800     03  WS-WD-RESULT        PIC 9       COMP.
019900     03  WS-LY-YEAR          PIC 9(4)    COMP.
020000*
020100*    TABLE OF DAYS BEFORE EACH MONTH IN A NON-LEAP YEAR, USED TO
020200*    BUILD THE DAY-OF-YEAR NUMBER FOR THE WEEK ROUTINE BELOW.
020300*
020400 01  WS-CUM-DAYS-TBL.
020500     03  FILLER              PIC 9(3) COMP VALUE 0.
020600     03  FILLER              PIC 9(3) COMP VALUE 31.
020700     03  FILLER              PIC 9(3) COMP VALUE 59.
020800     03  FILLER              PIC 9(3) COMP VALUE 90.
020900     03  FILLER              PIC 9(3) COMP VALUE 120.
021000     03  FILLER              PIC 9(3) COMP VALUE 151.
021100     03  FILLER              PIC 9(3) COMP VALUE 181.
021200     03  FILLER              PIC 9(3) COMP VALUE 212.
021300     03  FILLER              PIC 9(3) COMP VALUE 243.
021400     03  FILLER              PIC 9(3) COMP VALUE 273.
021500     03  FILLER              PIC 9(3) COMP VALUE 304.
021600     03  FILLER              PIC 9(3) COMP VALUE 334.
021700 01  WS-CUM-DAYS-R REDEFINES WS-CUM-DAYS-TBL.
021800     03  WS-CUM-DAYS         PIC 9(3) COMP OCCURS 12 TIMES.
021900*
022000*    ALTERNATE TEXT/NUMERIC VIEW OF A WEEK PERIOD KEY, SO THE
022100*    KEY CAN BE BUILT FIELD BY FIELD AND ALSO MOVED AS ONE X(7).
022200*
022300 01  WS-WEEK-PERIOD-TEXT.
022400     03  WS-WKP-YEAR         PIC 9(4).
022500     03  WS-WKP-DASH         PIC X       VALUE "-".
022600     03  WS-WKP-W            PIC X       VALUE "W".
022700     03  WS-WKP-NUM          PIC 99.
022800 01  WS-WEEK-PERIOD-ALPHA REDEFINES WS-WEEK-PERIOD-TEXT.
022900     03  WS-WKP-ALPHA        PIC X(7).
023000*
023100 01  WS-CURRENT-ENABLE-SW    PIC X       VALUE "N".
023200     88  WS-IS-ENABLEMENT                VALUE "Y".
023300 01  WS-CURRENT-TEAM         PIC X(20)   VALUE SPACES.
023400 01  WS-CURRENT-MINS         PIC S9(5)   VALUE ZERO.
023500 01  WS-CURRENT-HOURS        PIC S9(7)V99 VALUE ZERO.
023600 01  WS-CURRENT-PERIOD       PIC X(7)    VALUE SPACES.
023610 01  WS-CURRENT-PERIOD-R REDEFINES WS-CURRENT-PERIOD.
023620     03  WS-CURPD-YEAR       PIC X(4).
023630     03  FILLER              PIC X.
023640     03  WS-CURPD-MONTH      PIC X(2).
023700*
023800 01  WS-BLANK-LINE           PIC X(90)   VALUE SPACES.
023810*
023820*    REPORT BANNER AND SECTION-RULE LINES - ADDED 19/03/26 LBP.
023830*
023840 01  WS-BANNER-EQUALS        PIC X(60)   VALUE ALL "=".
023850 01  WS-BANNER-DASHES        PIC X(60)   VALUE ALL "-".
023860 01  WS-TITLE-LINE           PIC X(60)   VALUE
023870         "ENABLEMENT HOURS REPORT".
023880 01  WS-DR-START-TXT         PIC X(10)   VALUE SPACES.
023890 01  WS-DR-END-TXT           PIC X(10)   VALUE SPACES.
023895 01  WS-DATE-RANGE-LINE      PIC X(90)   VALUE SPACES.
023900*
024000 01  WS-TEAM-HDR-LINE.
024100     03  FILLER              PIC X(20)   VALUE "TEAM".
024200     03  FILLER              PIC X(15)   VALUE "TOTAL MINUTES".
024300     03  FILLER              PIC X(20)
024310             VALUE "NUMBER OF SESSIONS".
024400     03  FILLER              PIC X(13)   VALUE "TOTAL HOURS".
024500     03  FILLER              PIC X(22)   VALUE SPACES.
024600*
024700 01  WS-TEAM-PRT-LINE.
024800     03  WS-TPL-NAME         PIC X(20).
024900     03  WS-TPL-MINS         PIC ZZZ,ZZ9.
025000     03  FILLER              PIC X(8)    VALUE SPACES.
025100     03  WS-TPL-SESS         PIC ZZZ,ZZ9.
025200     03  FILLER              PIC X(13)   VALUE SPACES.
025300     03  WS-TPL-HOURS        PIC ZZZ,ZZ9.99.
025400     03  FILLER              PIC X(9)    VALUE SPACES.
025500*
025600 01  WS-PERSON-HDR-LINE.
025700     03  FILLER              PIC X(30)   VALUE "PERSON".
025800     03  FILLER              PIC X(20)   VALUE "TEAM".
025900     03  FILLER              PIC X(15)   VALUE "TOTAL MINUTES".
026000     03  FILLER              PIC X(15)   VALUE "SESSIONS".
026100     03  FILLER              PIC X(10)   VALUE "HOURS".
026200*
026300 01  WS-PERSON-PRT-LINE.
026400     03  WS-PPL-NAME         PIC X(30).
026500     03  WS-PPL-TEAM         PIC X(20).
026600     03  WS-PPL-MINS         PIC ZZZ,ZZ9.
026700     03  FILLER              PIC X(8)    VALUE SPACES.
026800     03  WS-PPL-SESS         PIC ZZZ,ZZ9.
026900     03  FILLER              PIC X(6)    VALUE SPACES.
027000     03  WS-PPL-HOURS        PIC ZZZ,ZZ9.99.
027100*
027200 01  WS-MONTH-HDR-LINE.
027300     03  FILLER              PIC X(20)   VALUE "TEAM".
027400     03  FILLER              PIC X(10)   VALUE "MONTH".
027500     03  FILLER              PIC X(16)   VALUE "TOTAL MINUTES".
027600     03  FILLER              PIC X(12)   VALUE "TOTAL HOURS".
027700*
027800 01  WS-MONTH-PRT-LINE.
027900     03  WS-MPL-TEAM         PIC X(20).
028000     03  WS-MPL-PERIOD       PIC X(10).
028100     03  WS-MPL-MINS         PIC ZZZ,ZZ9.
028200     03  FILLER              PIC X(8)    VALUE SPACES.
028300     03  WS-MPL-HOURS        PIC ZZZ,ZZ9.99.
028400*
028500 01  ERROR-MESSAGES.
028600     03  TM001  PIC X(45)
028610             VALUE "TM001 TIME TRACKING FILE NOT FOUND - STATUS ".
028700     03  TM002  PIC X(40)
028710             VALUE "TM002 TEAM MAPPING FILE NOT FOUND - STAT".
028800     03  TM003  PIC X(46)
028810         VALUE "TM003 ENABLEMENT CATEGORY FILE NOT FOUND - ST".
028900     03  TM004  PIC X(42)
028910             VALUE "TM004 CANNOT OPEN ENABLEMENT HOURS REPORT".
029000     03  TM005  PIC X(40)
029010             VALUE "TM005 TEAM MAPPING TABLE FULL - IGNORED ".
029100     03  TM006  PIC X(36)
029110         VALUE "TM006 CATEGORY TABLE FULL - IGNORED".
029200*
029300 PROCEDURE DIVISION.
029400*================================
029500 AA000-MAIN                  SECTION.
029600*********************************
029650     PERFORM  AA005-INIT-SWITCHES THRU AA006-EXIT.
029700     PERFORM  AA010-OPEN-FILES.
029800     PERFORM  AA020-LOAD-TEAM-MAP.
029900     PERFORM  AA030-LOAD-TIME-RECS.
030000     PERFORM  AA040-SORT-TABLES.
030100     PERFORM  AA050-WRITE-REPORT.
030200     PERFORM  AA900-CLOSE-DOWN.
030300     GOBACK.
030400 AA000-EXIT.
030500     EXIT     SECTION.
030600*
030610 AA005-INIT-SWITCHES         SECTION.
030620*********************************
030630     MOVE     "N"  TO WS-EOF-SW.
030640     MOVE     "N"  TO WS-SWAPPED-SW.
030650 AA005-EXIT.
030660     EXIT     SECTION.
030670*
030680 AA006-INIT-COUNTERS         SECTION.
030681*********************************
030682     MOVE     ZERO TO WS-TM-COUNT   WS-CT-COUNT   WS-TEAM-COUNT
030683                      WS-PERS-COUNT WS-MON-COUNT  WS-WEK-COUNT
030684                      WS-REC-CNT    WS-SEL-CNT.
030685 AA006-EXIT.
030686     EXIT     SECTION.
030687*
030700 AA010-OPEN-FILES            SECTION.
030800*********************************
030900     OPEN     INPUT  TR-TIME-FILE.
031000     IF       TR-TIME-STATUS NOT = "00"
031100              DISPLAY TM001 TR-TIME-STATUS
031200              GOBACK
031300     END-IF.
031400     OPEN     INPUT  TM-TEAM-FILE.
031500     IF       TM-TEAM-STATUS NOT = "00"
031600              DISPLAY TM002 TM-TEAM-STATUS
031700              CLOSE   TR-TIME-FILE
031800              GOBACK
031900     END-IF.
032000     OPEN     INPUT  EC-CAT-FILE.
032100     IF       EC-CAT-STATUS NOT = "00"
032200              DISPLAY TM003 EC-CAT-STATUS
032300              CLOSE   TR-TIME-FILE
032400                      TM-TEAM-FILE
032500              GOBACK
032600     END-IF.
032700     OPEN     OUTPUT TM-RPT-FILE.
032800     IF       TM-RPT-STATUS NOT = "00"
032900              DISPLAY TM004 TM-RPT-STATUS
033000              CLOSE   TR-TIME-FILE
033100                      TM-TEAM-FILE
033200                      EC-CAT-FILE
033300              GOBACK
033400     END-IF.
033500 AA010-EXIT.
033600     EXIT     SECTION.
033700*
033800*    BATCH FLOW STEP 1 - BUILD THE PERSON/TEAM LOOKUP AND THE
033900*    ENABLEMENT CATEGORY SET FROM THE TWO MAPPING FILES.  EACH
034000*    READ LOOP IS OUT-OF-LINE - THE READ AND STORE LOGIC LIVE IN
034100*    THEIR OWN PARAGRAPH, PERFORMED UNTIL END OF FILE.
034200*
034300 AA020-LOAD-TEAM-MAP         SECTION.
034400*********************************
034500     MOVE     ZERO TO WS-TM-COUNT WS-CT-COUNT.
034600     MOVE     "N"  TO WS-EOF-SW.
034700     PERFORM  AA021-READ-ONE-TEAM-REC UNTIL WS-AT-EOF.
034800     CLOSE    TM-TEAM-FILE.
034900     MOVE     "N"  TO WS-EOF-SW.
035000     PERFORM  AA022-READ-ONE-CAT-REC UNTIL WS-AT-EOF.
035100     CLOSE    EC-CAT-FILE.
035200 AA020-EXIT.
035300     EXIT     SECTION.
035400*
035500 AA021-READ-ONE-TEAM-REC     SECTION.
035600*********************************
035700     READ     TM-TEAM-FILE
035800              AT END
035900                   MOVE "Y" TO WS-EOF-SW
036000              NOT AT END
036100                   PERFORM AA021A-STORE-TEAM-REC
036200     END-READ.
036300 AA021-EXIT.
036400     EXIT     SECTION.
036500*
036600 AA021A-STORE-TEAM-REC       SECTION.
036700*********************************
036800     IF       WS-TM-COUNT < 2000
036900              ADD  1 TO WS-TM-COUNT
037000              SET  WS-TM-IDX TO WS-TM-COUNT
037100              MOVE TM-PERSON-NAME TO WS-TM-PERSON (WS-TM-IDX)
037200              MOVE TM-TEAM-NAME   TO WS-TM-TEAM   (WS-TM-IDX)
037300              MOVE "N"            TO WS-TM-USED-SW (WS-TM-IDX)
037400     ELSE
037500              DISPLAY TM005
037600     END-IF.
037700 AA021A-EXIT.
037800     EXIT     SECTION.
037900*
038000 AA022-READ-ONE-CAT-REC      SECTION.
038100*********************************
038200     READ     EC-CAT-FILE
038300              AT END
038400                   MOVE "Y" TO WS-EOF-SW
038500              NOT AT END
038600                   PERFORM AA022A-STORE-CAT-REC
038700     END-READ.
038800 AA022-EXIT.
038900     EXIT     SECTION.
039000*
039100 AA022A-STORE-CAT-REC        SECTION.
039200*********************************
039300     IF       WS-CT-COUNT < 100
039400              ADD  1 TO WS-CT-COUNT
039500              SET  WS-CT-IDX TO WS-CT-COUNT
039600              MOVE EC-CATEGORY-NAME TO WS-CT-NAME (WS-CT-IDX)
039700     ELSE
039800              DISPLAY TM006
039900     END-IF.
040000 AA022A-EXIT.
040100     EXIT     SECTION.
040200*
040300*    BATCH FLOW STEPS 2-4 - READ THE TIME RECORDS, DECIDE WHICH
040400*    ARE ENABLEMENT AND MAPPED, AND ACCUMULATE TEAM, PERSON,
040500*    MONTH AND WEEK TOTALS FOR THOSE THAT SURVIVE THE FILTER.
040600*
040700 AA030-LOAD-TIME-RECS        SECTION.
040800*********************************
040900     MOVE     ZERO TO WS-TEAM-COUNT WS-PERS-COUNT WS-MON-COUNT
041000                      WS-WEK-COUNT WS-REC-CNT WS-SEL-CNT.
041100     MOVE     "N"  TO WS-EOF-SW.
041200     PERFORM  AA031-READ-ONE-TIME-REC UNTIL WS-AT-EOF.
041300     CLOSE    TR-TIME-FILE.
041400 AA030-EXIT.
041500     EXIT     SECTION.
041600*
041700 AA031-READ-ONE-TIME-REC     SECTION.
041800*********************************
041900     READ     TR-TIME-FILE
042000              AT END
042100                   MOVE "Y" TO WS-EOF-SW
042200              NOT AT END
042300                   PERFORM AA031A-PROCESS-TIME-REC
042400     END-READ.
042500 AA031-EXIT.
042600     EXIT     SECTION.
042700*
042800 AA031A-PROCESS-TIME-REC     SECTION.
042900*********************************
043000     ADD      1 TO WS-REC-CNT.
043100     PERFORM  BB010-TEST-ENABLEMENT.
043200     PERFORM  BB020-FIND-TEAM.
043300     PERFORM  BB030-IN-WINDOW.
043400     IF       WS-IS-ENABLEMENT
043500     AND      WS-CURRENT-TEAM NOT = SPACES
043600     AND      WS-WINDOWED
043700              ADD  1 TO WS-SEL-CNT
043800              PERFORM BB040-MINS-TO-HOURS
043900              PERFORM BB050-ISO-WEEK
044000              PERFORM CC010-ACCUM-TEAM
044100              PERFORM CC020-ACCUM-PERSON
044200              PERFORM CC030-ACCUM-MONTH
044300              PERFORM CC040-ACCUM-WEEK
044400     END-IF.
044500 AA031A-EXIT.
044600     EXIT     SECTION.
044700*
044800*    BUSINESS RULE - ENABLEMENT TEST.  EXACT MATCH OF
044900*    TR-CATEGORIES AGAINST THE ENABLEMENT CATEGORY SET.
045000*
045100 BB010-TEST-ENABLEMENT       SECTION.
045200*********************************
045300     MOVE     "N"  TO WS-CURRENT-ENABLE-SW.
045400     IF       WS-CT-COUNT > ZERO
045500              PERFORM BB011-SCAN-ONE-CAT
045600                      VARYING WS-CT-IDX FROM 1 BY 1
045700                      UNTIL   WS-CT-IDX > WS-CT-COUNT
045800                      OR      WS-IS-ENABLEMENT
045900     END-IF.
046000 BB010-EXIT.
046100     EXIT     SECTION.
046200*
046300 BB011-SCAN-ONE-CAT          SECTION.
046400*********************************
046500     IF       TR-CATEGORIES = WS-CT-NAME (WS-CT-IDX)
046600              MOVE "Y" TO WS-CURRENT-ENABLE-SW
046700     END-IF.
046800 BB011-EXIT.
046900     EXIT     SECTION.
047000*
047100*    BUSINESS RULE - TEAM ASSIGNMENT.  EXACT MATCH OF
047200*    TR-ACTIVITY-NAME AGAINST THE PERSON-TO-TEAM TABLE.  NO
047300*    MATCH LEAVES WS-CURRENT-TEAM AS SPACES (EXCLUDED LATER).
047400*
047500 BB020-FIND-TEAM             SECTION.
047600*********************************
047700     MOVE     SPACES TO WS-CURRENT-TEAM.
047800     IF       WS-TM-COUNT > ZERO
047900              PERFORM BB021-SCAN-ONE-PERSON
048000                      VARYING WS-TM-IDX FROM 1 BY 1
048100                      UNTIL   WS-TM-IDX > WS-TM-COUNT
048200                      OR      WS-CURRENT-TEAM NOT = SPACES
048300     END-IF.
048400 BB020-EXIT.
048500     EXIT     SECTION.
048600*
048700 BB021-SCAN-ONE-PERSON       SECTION.
048800*********************************
048900     IF       TR-ACTIVITY-NAME = WS-TM-PERSON (WS-TM-IDX)
049000              MOVE WS-TM-TEAM (WS-TM-IDX) TO WS-CURRENT-TEAM
049100              MOVE "Y" TO WS-TM-USED-SW (WS-TM-IDX)
049200     END-IF.
049300 BB021-EXIT.
049400     EXIT     SECTION.
049500*
049600*    BUSINESS RULE - DATE FILTERING.  TR-START-DATE COMPARES
049700*    CORRECTLY AS TEXT SINCE IT IS ALWAYS CCYY-MM-DD.  AN ABSENT
049800*    BOUND (SPACES) IMPOSES NO CONSTRAINT.  SETS WS-WINDOW-SW
049900*    RATHER THAN RETURNING A VALUE, AS COBOL PARAGRAPHS DO NOT.
050000*
050100 BB030-IN-WINDOW             SECTION.
050200*********************************
050300     MOVE     "Y"  TO WS-WINDOW-SW.
050400     IF       WS-START-DATE-PARM NOT = SPACES
050500              AND TR-START-DATE < WS-START-DATE-PARM
050600              MOVE "N" TO WS-WINDOW-SW
050700     END-IF.
050800     IF       WS-END-DATE-PARM NOT = SPACES
050900              AND TR-START-DATE > WS-END-DATE-PARM
051000              MOVE "N" TO WS-WINDOW-SW
051100     END-IF.
051200 BB030-EXIT.
051300     EXIT     SECTION.
051400*
051500*    BUSINESS RULE - HOURS CONVERSION.  MINUTES / 60, ROUNDED TO
051600*    2 DECIMAL PLACES HALF-UP (THE DEFAULT ROUNDED BEHAVIOUR FOR
051700*    A POSITIVE DIVIDEND).
051800*
051900 BB040-MINS-TO-HOURS         SECTION.
052000*********************************
052100     MOVE     TR-DURATION-MINS TO WS-CURRENT-MINS.
052200     COMPUTE  WS-CURRENT-HOURS ROUNDED =
052300              WS-CURRENT-MINS / 60.
052400     STRING   TR-START-YEAR DELIMITED BY SIZE
052600              "-"           DELIMITED BY SIZE
052700              TR-START-MON  DELIMITED BY SIZE
052800              INTO WS-CURRENT-PERIOD.
052900 BB040-EXIT.
053000     EXIT     SECTION.
053100*
053200*    BUSINESS RULE - ISO-8601 WEEK NUMBER OF TR-START-DATE.
053300*    GIVES WS-ISO-YEAR / WS-ISO-WEEK AND BUILDS THE "YYYY-WNN"
053400*    KEY IN WS-WEEK-PERIOD-TEXT.
053500*
053600 BB050-ISO-WEEK              SECTION.
053700*********************************
053800     MOVE     TR-START-YEAR TO WS-WD-Y.
053900     MOVE     TR-START-MON  TO WS-WD-M.
054000     MOVE     TR-START-DAY  TO WS-WD-D.
054100     PERFORM  BB051-COMPUTE-WEEKDAY.
054200     MOVE     WS-WD-RESULT  TO WS-ZH.
054300     MOVE     WS-WD-Y       TO WS-LY-YEAR.
054400     PERFORM  BB053-IS-LEAP-YEAR.
054500     MOVE     WS-CUM-DAYS (WS-WD-M) TO WS-DOY.
054600     ADD      WS-WD-D TO WS-DOY.
054700     IF       WS-WD-M > 2 AND WS-IS-LEAP
054800              ADD 1 TO WS-DOY
054900     END-IF.
055000     COMPUTE  WS-WEEK-RAW = (WS-DOY - WS-ZH + 10) / 7.
055100     IF       WS-WEEK-RAW = 0
055200              COMPUTE WS-ISO-YEAR = WS-WD-Y - 1
055300              MOVE    WS-ISO-YEAR TO WS-LY-YEAR
055400              PERFORM BB052-WEEKS-IN-YEAR
055500              MOVE    WS-WIY TO WS-ISO-WEEK
055600     ELSE
055700              IF      WS-WEEK-RAW > 52
055800                      MOVE WS-WD-Y TO WS-LY-YEAR
055900                      PERFORM BB052-WEEKS-IN-YEAR
056000                      IF   WS-WEEK-RAW > WS-WIY
056100                           COMPUTE WS-ISO-YEAR = WS-WD-Y + 1
056200                           MOVE    1 TO WS-ISO-WEEK
056300                      ELSE
056400                           MOVE WS-WD-Y     TO WS-ISO-YEAR
056500                           MOVE WS-WEEK-RAW TO WS-ISO-WEEK
056600                      END-IF
056700              ELSE
056800                      MOVE WS-WD-Y     TO WS-ISO-YEAR
056900                      MOVE WS-WEEK-RAW TO WS-ISO-WEEK
057000              END-IF
057100     END-IF.
057200     MOVE     WS-ISO-YEAR TO WS-WKP-YEAR.
057300     MOVE     WS-ISO-WEEK TO WS-WKP-NUM.
057400 BB050-EXIT.
057500     EXIT     SECTION.
057600*
057700*    ZELLER'S CONGRUENCE - RETURNS THE ISO WEEKDAY (1=MONDAY,
057800*    7=SUNDAY) OF WS-WD-Y/WS-WD-M/WS-WD-D IN WS-WD-RESULT.
057900*
058000 BB051-COMPUTE-WEEKDAY       SECTION.
058100*********************************
058200     MOVE     WS-WD-Y TO WS-ZY.
058300     MOVE     WS-WD-M TO WS-ZM.
058400     IF       WS-ZM < 3
058500              SUBTRACT 1 FROM WS-ZY
058600              ADD      12 TO WS-ZM
058700     END-IF.
058800     COMPUTE  WS-ZJ = WS-ZY / 100.
058900     COMPUTE  WS-ZK = WS-ZY - (WS-ZJ * 100).
059000     COMPUTE  WS-ZT1 = (13 * (WS-ZM + 1)) / 5.
059100     COMPUTE  WS-ZT2 = WS-ZK / 4.
059200     COMPUTE  WS-ZT3 = WS-ZJ / 4.
059300     COMPUTE  WS-ZH-RAW = WS-WD-D + WS-ZT1 + WS-ZK + WS-ZT2
059400                        + WS-ZT3 - (2 * WS-ZJ) + 700.
059500     COMPUTE  WS-ZH     = WS-ZH-RAW - ((WS-ZH-RAW / 7) * 7).
059600*           WS-ZH IS NOW 0=SAT 1=SUN 2=MON ... 6=FRI.
059700     COMPUTE  WS-WD-RESULT = ((WS-ZH + 5) -
059800              (((WS-ZH + 5) / 7) * 7)) + 1.
059900 BB051-EXIT.
060000     EXIT     SECTION.
060100*
060200*    LEAP YEAR TEST ON WS-LY-YEAR, RESULT AS 88-LEVEL WS-IS-LEAP.
060300*
060400 BB053-IS-LEAP-YEAR          SECTION.
060500*********************************
060600     MOVE     "N" TO WS-LEAP-SW.
060700     COMPUTE  WS-ZJ = WS-LY-YEAR / 4.
060800     IF       (WS-ZJ * 4) = WS-LY-YEAR
060900              MOVE "Y" TO WS-LEAP-SW
061000              COMPUTE WS-ZJ = WS-LY-YEAR / 100
061100              IF      (WS-ZJ * 100) = WS-LY-YEAR
061200                      MOVE "N" TO WS-LEAP-SW
061300                      COMPUTE WS-ZJ = WS-LY-YEAR / 400
061400                      IF      (WS-ZJ * 400) = WS-LY-YEAR
061500                              MOVE "Y" TO WS-LEAP-SW
061600                      END-IF
061700              END-IF
061800     END-IF.
061900 BB053-EXIT.
062000     EXIT     SECTION.
062100*
062200*    NUMBER OF ISO WEEKS IN WS-LY-YEAR (52 OR 53) INTO WS-WIY.
062300*    A YEAR HAS 53 WEEKS WHEN 1 JANUARY FALLS ON A THURSDAY, OR
062400*    WHEN THE YEAR IS A LEAP YEAR AND 1 JANUARY FALLS ON A
062500*    WEDNESDAY.
062600*
062700 BB052-WEEKS-IN-YEAR         SECTION.
062800*********************************
062900     MOVE     WS-LY-YEAR TO WS-WD-Y.
063000     MOVE     1          TO WS-WD-M.
063100     MOVE     1          TO WS-WD-D.
063200     PERFORM  BB051-COMPUTE-WEEKDAY.
063300     PERFORM  BB053-IS-LEAP-YEAR.
063400     MOVE     52 TO WS-WIY.
063500     IF       WS-WD-RESULT = 4
063600              MOVE 53 TO WS-WIY
063700     ELSE
063800              IF   WS-IS-LEAP AND WS-WD-RESULT = 3
063900                   MOVE 53 TO WS-WIY
064000              END-IF
064100     END-IF.
064200 BB052-EXIT.
064300     EXIT     SECTION.
064400*
064500*    ACCUMULATION PARAGRAPHS - LINEAR SEARCH, INSERT ON FIRST
064600*    SIGHT.  TABLE SIZES ARE SMALL ENOUGH THAT A BINARY SEARCH
064700*    IS NOT WORTH THE CODE (SEE CHANGE 21/11/87).
064800*
064900 CC010-ACCUM-TEAM            SECTION.
065000*********************************
065100     MOVE     "N" TO WS-TM-FOUND-SW.
065200     IF       WS-TEAM-COUNT > ZERO
065300              PERFORM CC011-SCAN-ONE-TEAM
065400                      VARYING WS-TE-IDX FROM 1 BY 1
065500                      UNTIL   WS-TE-IDX > WS-TEAM-COUNT
065600                      OR      WS-TM-FOUND
065700     END-IF.
065800     IF       NOT WS-TM-FOUND
065900              IF     WS-TEAM-COUNT < 100
066000                     ADD  1 TO WS-TEAM-COUNT
066100                     SET  WS-TE-IDX TO WS-TEAM-COUNT
066200                     MOVE WS-CURRENT-TEAM
066210                                  TO WS-TEAM-NM (WS-TE-IDX)
066300                     MOVE ZERO TO WS-TEAM-MINS (WS-TE-IDX)
066400                                  WS-TEAM-SESS (WS-TE-IDX)
066500              ELSE
066600                     GO TO CC010-EXIT
066700              END-IF
066800     END-IF.
066900     ADD      TR-DURATION-MINS TO WS-TEAM-MINS (WS-TE-IDX).
067000     ADD      1                TO WS-TEAM-SESS (WS-TE-IDX).
067100 CC010-EXIT.
067200     EXIT     SECTION.
067300*
067400 CC011-SCAN-ONE-TEAM         SECTION.
067500*********************************
067600     IF       WS-TEAM-NM (WS-TE-IDX) = WS-CURRENT-TEAM
067700              MOVE "Y" TO WS-TM-FOUND-SW
067800     END-IF.
067900 CC011-EXIT.
068000     EXIT     SECTION.
068100*
068200 CC020-ACCUM-PERSON          SECTION.
068300*********************************
068400     MOVE     "N" TO WS-TM-FOUND-SW.
068500     IF       WS-PERS-COUNT > ZERO
068600              PERFORM CC021-SCAN-ONE-PERSON
068700                      VARYING WS-PE-IDX FROM 1 BY 1
068800                      UNTIL   WS-PE-IDX > WS-PERS-COUNT
068900                      OR      WS-TM-FOUND
069000     END-IF.
069100     IF       NOT WS-TM-FOUND
069200              IF     WS-PERS-COUNT < 2000
069300                     ADD  1 TO WS-PERS-COUNT
069400                     SET  WS-PE-IDX TO WS-PERS-COUNT
069500                     MOVE TR-ACTIVITY-NAME
069510                                  TO WS-PERS-NM (WS-PE-IDX)
069600                     MOVE WS-CURRENT-TEAM
069610                                  TO WS-PERS-TEAM (WS-PE-IDX)
069700                     MOVE ZERO TO WS-PERS-MINS (WS-PE-IDX)
069800                                  WS-PERS-SESS (WS-PE-IDX)
069900              ELSE
070000                     GO TO CC020-EXIT
070100              END-IF
070200     END-IF.
070300     ADD      TR-DURATION-MINS TO WS-PERS-MINS (WS-PE-IDX).
070400     ADD      1                TO WS-PERS-SESS (WS-PE-IDX).
070500 CC020-EXIT.
070600     EXIT     SECTION.
070700*
070800 CC021-SCAN-ONE-PERSON       SECTION.
070900*********************************
071000     IF       WS-PERS-NM (WS-PE-IDX) = TR-ACTIVITY-NAME
071100              MOVE "Y" TO WS-TM-FOUND-SW
071200     END-IF.
071300 CC021-EXIT.
071400     EXIT     SECTION.
071500*
071600 CC030-ACCUM-MONTH           SECTION.
071700*********************************
071800     MOVE     "N" TO WS-TM-FOUND-SW.
071900     IF       WS-MON-COUNT > ZERO
072000              PERFORM CC031-SCAN-ONE-MONTH
072100                      VARYING WS-MO-IDX FROM 1 BY 1
072200                      UNTIL   WS-MO-IDX > WS-MON-COUNT
072300                      OR      WS-TM-FOUND
072400     END-IF.
072500     IF       NOT WS-TM-FOUND
072600              IF     WS-MON-COUNT < 1000
072700                     ADD  1 TO WS-MON-COUNT
072800                     SET  WS-MO-IDX TO WS-MON-COUNT
072900                     MOVE WS-CURRENT-TEAM
072910                                  TO WS-MON-TEAM (WS-MO-IDX)
073000                     MOVE WS-CURRENT-PERIOD
073010                                  TO WS-MON-PERIOD (WS-MO-IDX)
073100                     MOVE ZERO TO WS-MON-MINS (WS-MO-IDX)
073200              ELSE
073300                     GO TO CC030-EXIT
073400              END-IF
073500     END-IF.
073600     ADD      TR-DURATION-MINS TO WS-MON-MINS (WS-MO-IDX).
073700 CC030-EXIT.
073800     EXIT     SECTION.
073900*
074000 CC031-SCAN-ONE-MONTH        SECTION.
074100*********************************
074200     IF       WS-MON-TEAM   (WS-MO-IDX) = WS-CURRENT-TEAM
074300     AND      WS-MON-PERIOD (WS-MO-IDX) = WS-CURRENT-PERIOD
074400              MOVE "Y" TO WS-TM-FOUND-SW
074500     END-IF.
074600 CC031-EXIT.
074700     EXIT     SECTION.
074800*
074900 CC040-ACCUM-WEEK            SECTION.
075000*********************************
075100     MOVE     "N" TO WS-TM-FOUND-SW.
075200     IF       WS-WEK-COUNT > ZERO
075300              PERFORM CC041-SCAN-ONE-WEEK
075400                      VARYING WS-WK-IDX FROM 1 BY 1
075500                      UNTIL   WS-WK-IDX > WS-WEK-COUNT
075600                      OR      WS-TM-FOUND
075700     END-IF.
075800     IF       NOT WS-TM-FOUND
075900              IF     WS-WEK-COUNT < 500
076000                     ADD  1 TO WS-WEK-COUNT
076100                     SET  WS-WK-IDX TO WS-WEK-COUNT
076200                     MOVE WS-CURRENT-TEAM
076210                                  TO WS-WEK-TEAM (WS-WK-IDX)
076300                     MOVE WS-WKP-ALPHA
076310                                  TO WS-WEK-PERIOD (WS-WK-IDX)
076400                     MOVE ZERO TO WS-WEK-MINS (WS-WK-IDX)
076500              ELSE
076600                     GO TO CC040-EXIT
076700              END-IF
076800     END-IF.
076900     ADD      TR-DURATION-MINS TO WS-WEK-MINS (WS-WK-IDX).
077000 CC040-EXIT.
077100     EXIT     SECTION.
077200*
077300 CC041-SCAN-ONE-WEEK         SECTION.
077400*********************************
077500     IF       WS-WEK-TEAM   (WS-WK-IDX) = WS-CURRENT-TEAM
077600     AND      WS-WEK-PERIOD (WS-WK-IDX) = WS-WKP-ALPHA
077700              MOVE "Y" TO WS-TM-FOUND-SW
077800     END-IF.
077900 CC041-EXIT.
078000     EXIT     SECTION.
078100*
078200*    BATCH FLOW STEP 5 - CONVERT EVERY TABLE'S MINUTES TO HOURS
078300*    AND SORT TEAM AND PERSON DESCENDING ON TOTAL HOURS (A
078400*    STRAIGHT BUBBLE SORT - TABLES ARE TOO SMALL TO NEED ANY
078500*    BETTER, SEE CHANGE 30/01/94).
078600*
078700 AA040-SORT-TABLES           SECTION.
078800*********************************
078900     PERFORM  AA041-CONV-ONE-TEAM-HRS
079000              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TEAM-COUNT.
079100     PERFORM  AA042-CONV-ONE-PERS-HRS
079200              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-PERS-COUNT.
079300     PERFORM  AA043-CONV-ONE-MON-HRS
079400              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-MON-COUNT.
079500     PERFORM  DD010-SORT-TEAM-TBL.
079600     PERFORM  DD020-SORT-PERSON-TBL.
079700     PERFORM  DD030-SORT-MONTH-TBL.
079800 AA040-EXIT.
079900     EXIT     SECTION.
080000*
080100 AA041-CONV-ONE-TEAM-HRS     SECTION.
080200*********************************
080300     SET      WS-TE-IDX TO WS-I.
080400     COMPUTE  WS-TEAM-HOURS (WS-TE-IDX) ROUNDED =
080500              WS-TEAM-MINS  (WS-TE-IDX) / 60.
080600 AA041-EXIT.
080700     EXIT     SECTION.
080800*
080900 AA042-CONV-ONE-PERS-HRS     SECTION.
081000*********************************
081100     SET      WS-PE-IDX TO WS-I.
081200     COMPUTE  WS-PERS-HOURS (WS-PE-IDX) ROUNDED =
081300              WS-PERS-MINS  (WS-PE-IDX) / 60.
081400 AA042-EXIT.
081500     EXIT     SECTION.
081600*
081700 AA043-CONV-ONE-MON-HRS      SECTION.
081800*********************************
081900     SET      WS-MO-IDX TO WS-I.
082000     COMPUTE  WS-MON-HOURS (WS-MO-IDX) ROUNDED =
082100              WS-MON-MINS  (WS-MO-IDX) / 60.
082200 AA043-EXIT.
082300     EXIT     SECTION.
082400*
082500 DD010-SORT-TEAM-TBL         SECTION.
082600*********************************
082700     MOVE     "Y" TO WS-SWAPPED-SW.
082800     PERFORM  DD011-TEAM-PASS UNTIL NOT WS-SWAPPED.
082900 DD010-EXIT.
083000     EXIT     SECTION.
083100*
083200 DD011-TEAM-PASS             SECTION.
083300*********************************
083400     MOVE     "N" TO WS-SWAPPED-SW.
083500     PERFORM  DD012-TEAM-COMPARE
083600              VARYING WS-I FROM 1 BY 1
083700              UNTIL   WS-I > WS-TEAM-COUNT - 1.
083800 DD011-EXIT.
083900     EXIT     SECTION.
084000*
084100 DD012-TEAM-COMPARE          SECTION.
084200*********************************
084300     IF       WS-TEAM-HOURS (WS-I) < WS-TEAM-HOURS (WS-I + 1)
084400              MOVE WS-TEAM-ENTRY (WS-I)     TO WS-TEAM-ENTRY-SAVE
084500              MOVE WS-TEAM-ENTRY (WS-I + 1)
084510                   TO WS-TEAM-ENTRY (WS-I)
084600              MOVE WS-TEAM-ENTRY-SAVE TO WS-TEAM-ENTRY (WS-I + 1)
084700              MOVE "Y" TO WS-SWAPPED-SW
084800     END-IF.
084900 DD012-EXIT.
085000     EXIT     SECTION.
085100*
085200 DD020-SORT-PERSON-TBL       SECTION.
085300*********************************
085400     MOVE     "Y" TO WS-SWAPPED-SW.
085500     PERFORM  DD021-PERSON-PASS UNTIL NOT WS-SWAPPED.
085600 DD020-EXIT.
085700     EXIT     SECTION.
085800*
085900 DD021-PERSON-PASS           SECTION.
086000*********************************
086100     MOVE     "N" TO WS-SWAPPED-SW.
086200     PERFORM  DD022-PERSON-COMPARE
086300              VARYING WS-I FROM 1 BY 1
086400              UNTIL   WS-I > WS-PERS-COUNT - 1.
086500 DD021-EXIT.
086600     EXIT     SECTION.
086700*
086800 DD022-PERSON-COMPARE        SECTION.
086900*********************************
087000     IF       WS-PERS-HOURS (WS-I) < WS-PERS-HOURS (WS-I + 1)
087100              MOVE WS-PERS-ENTRY (WS-I)     TO WS-PERS-ENTRY-SAVE
087200              MOVE WS-PERS-ENTRY (WS-I + 1)
087210                   TO WS-PERS-ENTRY (WS-I)
087300              MOVE WS-PERS-ENTRY-SAVE TO WS-PERS-ENTRY (WS-I + 1)
087400              MOVE "Y" TO WS-SWAPPED-SW
087500     END-IF.
087600 DD022-EXIT.
087700     EXIT     SECTION.
087800*
087900*    MONTHLY SECTION IS SORTED TEAM-MAJOR, PERIOD-MINOR SO THAT
088000*    A TEAM'S MONTHS PRINT TOGETHER IN THE MONTHLY SECTION.
088100*
088200 DD030-SORT-MONTH-TBL        SECTION.
088300*********************************
088400     MOVE     "Y" TO WS-SWAPPED-SW.
088500     PERFORM  DD031-MONTH-PASS UNTIL NOT WS-SWAPPED.
088600 DD030-EXIT.
088700     EXIT     SECTION.
088800*
088900 DD031-MONTH-PASS            SECTION.
089000*********************************
089100     MOVE     "N" TO WS-SWAPPED-SW.
089200     PERFORM  DD032-MONTH-COMPARE
089300              VARYING WS-I FROM 1 BY 1
089400              UNTIL   WS-I > WS-MON-COUNT - 1.
089500 DD031-EXIT.
089600     EXIT     SECTION.
089700*
089800 DD032-MONTH-COMPARE         SECTION.
089900*********************************
090000     IF       WS-MON-TEAM (WS-I) > WS-MON-TEAM (WS-I + 1)
090100     OR       (WS-MON-TEAM (WS-I)   = WS-MON-TEAM (WS-I + 1)
090200              AND WS-MON-PERIOD (WS-I) > WS-MON-PERIOD (WS-I + 1))
090300              MOVE WS-MON-ENTRY (WS-I)     TO WS-MON-ENTRY-SAVE
090400              MOVE WS-MON-ENTRY (WS-I + 1) TO WS-MON-ENTRY (WS-I)
090500              MOVE WS-MON-ENTRY-SAVE TO WS-MON-ENTRY (WS-I + 1)
090600              MOVE "Y" TO WS-SWAPPED-SW
090700     END-IF.
090800 DD032-EXIT.
090900     EXIT     SECTION.
091000*
091100*    BATCH FLOW STEP 6 - WRITE THE THREE SECTIONS OF THE
091200*    ENABLEMENT HOURS REPORT.
091300*
091400 AA050-WRITE-REPORT          SECTION.
091500*********************************
091510     PERFORM  AA054-WRITE-BANNER.
091600     MOVE     "HOURS BY TEAM" TO TM-RPT-RECORD.
091700     WRITE    TM-RPT-RECORD.
091710     MOVE     WS-BANNER-DASHES TO TM-RPT-RECORD.
091720     WRITE    TM-RPT-RECORD.
091900     WRITE    TM-RPT-RECORD FROM WS-TEAM-HDR-LINE.
092000     PERFORM  AA051-WRITE-ONE-TEAM-LINE
092100              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-TEAM-COUNT.
092200     WRITE    TM-RPT-RECORD FROM WS-BLANK-LINE.
092300*
092400     MOVE     "HOURS BY PERSON" TO TM-RPT-RECORD.
092500     WRITE    TM-RPT-RECORD.
092510     MOVE     WS-BANNER-DASHES TO TM-RPT-RECORD.
092520     WRITE    TM-RPT-RECORD.
092700     WRITE    TM-RPT-RECORD FROM WS-PERSON-HDR-LINE.
092800     PERFORM  AA052-WRITE-ONE-PERSON-LINE
092900              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-PERS-COUNT.
093000     WRITE    TM-RPT-RECORD FROM WS-BLANK-LINE.
093100*
093200     MOVE     "MONTHLY BREAKDOWN" TO TM-RPT-RECORD.
093300     WRITE    TM-RPT-RECORD.
093310     MOVE     WS-BANNER-DASHES TO TM-RPT-RECORD.
093320     WRITE    TM-RPT-RECORD.
093500     WRITE    TM-RPT-RECORD FROM WS-MONTH-HDR-LINE.
093600     PERFORM  AA053-WRITE-ONE-MONTH-LINE
093700              VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-MON-COUNT.
093800 AA050-EXIT.
093900     EXIT     SECTION.
093910*
093920*    BANNER AND OPTIONAL DATE-RANGE LINE AHEAD OF THE THREE
093930*    SECTIONS - SEE CHANGE 19/03/26.
093940*
093950 AA054-WRITE-BANNER          SECTION.
093960*********************************
093970     MOVE     WS-BANNER-EQUALS TO TM-RPT-RECORD.
093980     WRITE    TM-RPT-RECORD.
093990     MOVE     WS-TITLE-LINE TO TM-RPT-RECORD.
094000     WRITE    TM-RPT-RECORD.
094010     MOVE     WS-BANNER-EQUALS TO TM-RPT-RECORD.
094020     WRITE    TM-RPT-RECORD.
094030     WRITE    TM-RPT-RECORD FROM WS-BLANK-LINE.
094040     IF       WS-START-DATE-PARM = SPACES
094050              AND WS-END-DATE-PARM = SPACES
094060              GO TO AA054-EXIT
094070     END-IF.
094080     IF       WS-START-DATE-PARM = SPACES
094090              MOVE "Beginning" TO WS-DR-START-TXT
094100     ELSE
094110              MOVE WS-START-DATE-PARM TO WS-DR-START-TXT
094120     END-IF.
094130     IF       WS-END-DATE-PARM = SPACES
094140              MOVE "End" TO WS-DR-END-TXT
094150     ELSE
094160              MOVE WS-END-DATE-PARM TO WS-DR-END-TXT
094170     END-IF.
094180     STRING   "Date Range: " DELIMITED BY SIZE
094190              WS-DR-START-TXT DELIMITED BY SPACE
094200              " to "          DELIMITED BY SIZE
094210              WS-DR-END-TXT   DELIMITED BY SPACE
094220              INTO WS-DATE-RANGE-LINE.
094230     WRITE    TM-RPT-RECORD FROM WS-DATE-RANGE-LINE.
094240     WRITE    TM-RPT-RECORD FROM WS-BLANK-LINE.
094250 AA054-EXIT.
094260     EXIT     SECTION.
094280*
094300 AA051-WRITE-ONE-TEAM-LINE   SECTION.
094310*********************************
094320     SET      WS-TE-IDX TO WS-I.
094330     MOVE     WS-TEAM-NM    (WS-TE-IDX) TO WS-TPL-NAME.
094340     MOVE     WS-TEAM-MINS  (WS-TE-IDX) TO WS-TPL-MINS.
094350     MOVE     WS-TEAM-SESS  (WS-TE-IDX) TO WS-TPL-SESS.
094360     MOVE     WS-TEAM-HOURS (WS-TE-IDX) TO WS-TPL-HOURS.
094370     WRITE    TM-RPT-RECORD FROM WS-TEAM-PRT-LINE.
094380 AA051-EXIT.
094390     EXIT     SECTION.
094395*
095200 AA052-WRITE-ONE-PERSON-LINE SECTION.
095300*********************************
095400     SET      WS-PE-IDX TO WS-I.
095500     MOVE     WS-PERS-NM    (WS-PE-IDX) TO WS-PPL-NAME.
095600     MOVE     WS-PERS-TEAM  (WS-PE-IDX) TO WS-PPL-TEAM.
095700     MOVE     WS-PERS-MINS  (WS-PE-IDX) TO WS-PPL-MINS.
095800     MOVE     WS-PERS-SESS  (WS-PE-IDX) TO WS-PPL-SESS.
095900     MOVE     WS-PERS-HOURS (WS-PE-IDX) TO WS-PPL-HOURS.
096000     WRITE    TM-RPT-RECORD FROM WS-PERSON-PRT-LINE.
096100 AA052-EXIT.
096200     EXIT     SECTION.
096300*
096400 AA053-WRITE-ONE-MONTH-LINE  SECTION.
096500*********************************
096600     SET      WS-MO-IDX TO WS-I.
096700     MOVE     WS-MON-TEAM   (WS-MO-IDX) TO WS-MPL-TEAM.
096800     MOVE     WS-MON-PERIOD (WS-MO-IDX) TO WS-MPL-PERIOD.
096900     MOVE     WS-MON-MINS   (WS-MO-IDX) TO WS-MPL-MINS.
097000     MOVE     WS-MON-HOURS  (WS-MO-IDX) TO WS-MPL-HOURS.
097100     WRITE    TM-RPT-RECORD FROM WS-MONTH-PRT-LINE.
097200 AA053-EXIT.
097300     EXIT     SECTION.
097400*
097500 AA900-CLOSE-DOWN            SECTION.
097600*********************************
097700     CLOSE    TM-RPT-FILE.
097800     DISPLAY  WS-PROG-NAME " RECORDS READ    " WS-REC-CNT.
097900     DISPLAY  WS-PROG-NAME " RECORDS SELECTED" WS-SEL-CNT.
098000 AA900-EXIT.
098100     EXIT     SECTION.
